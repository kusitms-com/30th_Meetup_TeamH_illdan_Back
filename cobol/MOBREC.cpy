000100******************************************************************
000200*    (c) 2026 Poptato Data Services.  All Rights Reserved.       *
000300*                                                                *
000400*    MEMBER:  MOBREC                                             *
000500*    MOBILE-RECORD - registered push-device master, one row per *
000600*    user who has paired a device.  Keyed by MOB-USER-ID.  Only  *
000700*    TDONOTFY opens this file, but it still gets its own member  *
000800*    in case a future device-management program needs it too.    *
001000*                                                                *
001100*    CHANGED:  1996-09-30  JWB  INITIAL CUT FOR THE PUSH PILOT.   *
001200******************************************************************
001300 01  MOB-RECORD.
001400     05  MOB-USER-ID                 PIC 9(9).
001500     05  MOB-CLIENT-ID               PIC X(255).
001600     05  FILLER                      PIC X(10).
