000100******************************************************************
000200*    (c) 2026 Poptato Data Services.  All Rights Reserved.       *
000300*                                                                *
000400* #ident "@(#) poptato/batch/TDOBKADD.cbl    $Revision: 1.7 $"   *
000500*                                                                *
000600      IDENTIFICATION DIVISION.
000700      PROGRAM-ID.  TDOBKADD.
000800      AUTHOR.      R. T. DUCHESNE.
000900      INSTALLATION. POPTATO DATA SERVICES - NIGHT BATCH.
001000      DATE-WRITTEN. 03/11/91.
001100      DATE-COMPILED.
001200      SECURITY.    UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001300******************************************************************
001400*    TDOBKADD - NEW BACKLOG ITEM ADD.  ONE-CARD REQUEST            *
001500*    (USER-ID/CONTENT) OFF SYSIN, VALIDATES THE USER, ASSIGNS      *
001600*    A NEW TDO-ID AND A BOTTOM-OF-BACKLOG ORDER, AND ADDS THE      *
001700*    RECORD TO TODO-MASTER.                                       *
001800*    REPLACES THE OLD MANUAL BACKLOG-ADD CARD JOB ONE-FOR-ONE.     *
001900*                                                                *
002000*    CHANGE LOG                                                  *
002100*    ----------                                                  *
002200*    03/11/91  RTD  0000  INITIAL CUT.                           *
002300*    11/02/93  RTD  0018  MOVE KEY ASSIGNMENT TO ITS OWN           *
002400*                         PARAGRAPH - WAS INLINE AND GOT MISSED   *
002500*                         WHEN THE LOCK-RETRY LOGIC WENT IN.       *
002600*    01/06/99  LMK  0033  Y2K - TDO-CREATED-DATE NOW SET FROM THE  *
002700*                         8-DIGIT RUN DATE PER STANDARDS MEMO      *
002800*                         98-114.                                 *
002900*    07/23/04  PJS  0049  DUPLICATE-KEY RETRY LOOP - TWO BATCH     *
003000*                         REQUESTS IN THE SAME RUN COULD COLLIDE   *
003100*                         ON THE SAME NEXT-ID.                    *
003200******************************************************************
003300      ENVIRONMENT DIVISION.
003400      CONFIGURATION SECTION.
003500      SOURCE-COMPUTER.  USL-486.
003600      OBJECT-COMPUTER.  USL-486.
003700      SPECIAL-NAMES.
003800          C01 IS TOP-OF-FORM.
003900*
004000      INPUT-OUTPUT SECTION.
004100      FILE-CONTROL.
004200          SELECT CONTROL-CARD ASSIGN TO SYSIN
004300              ORGANIZATION IS SEQUENTIAL
004400              FILE STATUS IS CARD-FILE-STATUS.
004500*
004600          SELECT USER-MASTER ASSIGN TO USERMSTR
004700              ORGANIZATION IS INDEXED
004800              ACCESS MODE IS DYNAMIC
004900              RECORD KEY IS USR-USER-ID
005000              FILE STATUS IS USER-FILE-STATUS.
005100*
005200          SELECT TODO-MASTER ASSIGN TO TODOMSTR
005300              ORGANIZATION IS INDEXED
005400              ACCESS MODE IS DYNAMIC
005500              RECORD KEY IS TDO-ID
005600              FILE STATUS IS TODO-FILE-STATUS.
005700*
005800          SELECT NEWID-REPORT ASSIGN TO NEWIDRPT
005900              ORGANIZATION IS SEQUENTIAL
006000              FILE STATUS IS RPT-FILE-STATUS.
006100*
006200      DATA DIVISION.
006300      FILE SECTION.
006400      FD  CONTROL-CARD
006500          LABEL RECORD IS STANDARD.
006600      01  CONTROL-CARD-REC.
006700          05  CC-USER-ID              PIC 9(9).
006800          05  CC-CONTENT              PIC X(255).
006900          05  FILLER                  PIC X(16).
007000*
007100      FD  USER-MASTER
007200          LABEL RECORD IS STANDARD
007300          VALUE OF FILE-ID IS "USERMSTR".
007400      COPY USRREC.
007500*
007600      FD  TODO-MASTER
007700          LABEL RECORD IS STANDARD
007800          VALUE OF FILE-ID IS "TODOMSTR".
007900      COPY TDOREC.
008000*
008100      FD  NEWID-REPORT
008200          LABEL RECORD IS STANDARD
008300          VALUE OF FILE-ID IS "NEWIDRPT".
008400      01  NID-REPORT-LINE.
008500          05  NID-NEW-TODO-ID         PIC 9(9).
008600          05  NID-STATUS              PIC X(1).
008700              88  NID-ADD-OK              VALUE "Y".
008800              88  NID-ADD-FAILED          VALUE "N".
008900          05  FILLER                  PIC X(70).
009000*
009100      WORKING-STORAGE SECTION.
009200      01  CARD-FILE-STATUS.
009300          05  CCS-STATUS-1            PIC X.
009400          05  CCS-STATUS-2            PIC X.
009500      01  USER-FILE-STATUS.
009600          05  UMS-STATUS-1            PIC X.
009700          05  UMS-STATUS-2            PIC X.
009800      01  TODO-FILE-STATUS.
009900          05  TMS-STATUS-1            PIC X.
010000          05  TMS-STATUS-2            PIC X.
010100      01  RPT-FILE-STATUS.
010200          05  RFS-STATUS-1            PIC X.
010300          05  RFS-STATUS-2            PIC X.
010400******************************************************************
010500*    LOG MESSAGE DEFINITIONS                                      *
010600******************************************************************
010700      01  LOGMSG.
010800          05  FILLER              PIC X(11) VALUE "TDOBKADD =>".
010900          05  LOGMSG-TEXT         PIC X(50).
011000      01  LOGMSG-ERR.
011100          05  FILLER              PIC X(15) VALUE "TDOBKADD ERR =>".
011200          05  LOG-ERR-ROUTINE     PIC X(10).
011300          05  FILLER              PIC X(21) VALUE " FAILED: FILE-STATUS = ".
011400          05  LOG-ERR-STATUS      PIC X(2).
011500******************************************************************
011600*    RUN-DATE WORK AREA - REDEFINES #1 (SPLIT PARTS) AND #2        *
011700*    (BINARY VIEW), SAME SHAPE AS TDOROLL SO THE TWO STAY IN STEP. *
011800******************************************************************
011900      01  W-CURRENT-DATE-REC.
012000          05  W-CURR-CCYYMMDD         PIC 9(8).
012100          05  W-CURR-HHMMSS           PIC 9(6).
012200          05  FILLER                  PIC X(08).
012300      01  W-RUN-DATE REDEFINES W-CURRENT-DATE-REC.
012400          05  W-RUN-DATE-PARTS.
012500              10  W-RUN-CCYY          PIC 9(4).
012600              10  W-RUN-MM            PIC 9(2).
012700              10  W-RUN-DD            PIC 9(2).
012800          05  FILLER                  PIC X(14).
012900      01  W-RUN-DATE-NUM REDEFINES W-CURRENT-DATE-REC.
013000          05  W-RUN-DATE-BIN          PIC 9(8) COMP.
013100          05  FILLER                  PIC X(10).
013150******************************************************************
013160*    SYSTEM-DATE ACCEPT AREA AND CENTURY WINDOW - ACCEPT FROM DATE  *
013170*    ONLY RETURNS A 2-DIGIT YEAR, SO WE WINDOW IT OURSELVES RATHER  *
013180*    THAN TRUST THE RUNTIME (SEE CHANGE LOG 01/06/99).              *
013190******************************************************************
013191      01  W-TODAY-ACCEPT.
013192          05  W-TODAY-YY              PIC 9(2).
013193          05  W-TODAY-MM              PIC 9(2).
013194          05  W-TODAY-DD              PIC 9(2).
013195      77  W-TODAY-CENTURY             PIC 9(2) COMP VALUE ZERO.
013200*
013300      77  MAX-TODO-ID              PIC 9(9) COMP VALUE ZERO.
013400      77  MAX-BACKLOG-ORDER        PIC S9(9) COMP VALUE ZERO.
013500      77  NEW-TODO-ID              PIC 9(9) COMP VALUE ZERO.
013600      77  RETRY-COUNT              PIC 9(2) COMP VALUE ZERO.
013700      77  USER-FOUND-SW            PIC X(1) VALUE "N".
013800          88  USER-FOUND               VALUE "Y".
013900*
014000      LINKAGE SECTION.
014100*
014200      PROCEDURE DIVISION.
014300      100-START-TDOBKADD.
014400          MOVE "Started" TO LOGMSG-TEXT.
014500          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
014550          PERFORM 110-GET-RUN-DATE THRU 110-GET-RUN-DATE-EXIT.
014700*
014800          OPEN INPUT CONTROL-CARD.
014900          READ CONTROL-CARD AT END
015000              MOVE "NO CARD" TO LOGMSG-TEXT
015100              PERFORM DO-USERLOG THRU DO-USERLOG-EXIT
015200              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
015300          CLOSE CONTROL-CARD.
015400*
015500          OPEN OUTPUT NEWID-REPORT.
015600*
015700          PERFORM 150-VALIDATE-USER THRU 150-VALIDATE-USER-EXIT.
015800          IF NOT USER-FOUND
015900              MOVE "USER NOT FOUND - ABORTING, NO READ/WRITE"
016000                  TO LOGMSG-TEXT
016100              PERFORM DO-USERLOG THRU DO-USERLOG-EXIT
016200              MOVE ZERO TO NID-NEW-TODO-ID
016300              MOVE "N" TO NID-STATUS
016400              WRITE NID-REPORT-LINE
016500              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
016600*
016700          OPEN I-O TODO-MASTER.
016800          IF TMS-STATUS-1 NOT = "0"
016900              MOVE "OPEN-TODO" TO LOG-ERR-ROUTINE
017000              MOVE TODO-FILE-STATUS TO LOG-ERR-STATUS
017100              PERFORM DO-USERLOG-ERR THRU DO-USERLOG-ERR-EXIT
017200              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
017300*
017400          PERFORM 200-SCAN-HIGH-VALUES THRU 200-SCAN-HIGH-VALUES-EXIT.
017500          PERFORM 300-ADD-WITH-RETRY THRU 300-ADD-WITH-RETRY-EXIT.
017600*
017700          CLOSE TODO-MASTER.
017800          CLOSE NEWID-REPORT.
017900          MOVE "Backlog add complete" TO LOGMSG-TEXT.
018000          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
018100          PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
018110******************************************************************
018120*    110-GET-RUN-DATE - ACCEPT FROM DATE GIVES A 2-DIGIT YEAR, SO   *
018130*    WE WINDOW IT THE SAME WAY THE STANDARDS MEMO 98-114 Y2K PATCH  *
018140*    WINDOWED TDO-DEADLINE/TDO-CREATED-DATE: YY < 50 IS 20YY, ELSE  *
018150*    19YY.                                                         *
018160******************************************************************
018170      110-GET-RUN-DATE.
018180          ACCEPT W-TODAY-ACCEPT FROM DATE.
018181          IF W-TODAY-YY < 50
018182              MOVE 20 TO W-TODAY-CENTURY
018183          ELSE
018184              MOVE 19 TO W-TODAY-CENTURY
018185          END-IF.
018186          COMPUTE W-RUN-CCYY = (W-TODAY-CENTURY * 100) + W-TODAY-YY.
018187          MOVE W-TODAY-MM TO W-RUN-MM.
018188          MOVE W-TODAY-DD TO W-RUN-DD.
018189          MOVE ZERO TO W-CURR-HHMMSS.
018190      110-GET-RUN-DATE-EXIT.
018191          EXIT.
018200******************************************************************
018300*    150-VALIDATE-USER - KEYED-READ CHECK THAT THE USER-ID ON THE  *
018310*    CONTROL CARD IS ON FILE BEFORE WE TOUCH TODO-MASTER.          *
018400******************************************************************
018500      150-VALIDATE-USER.
018600          MOVE "N" TO USER-FOUND-SW.
018700          OPEN INPUT USER-MASTER.
018800          MOVE CC-USER-ID TO USR-USER-ID.
018900          READ USER-MASTER
019000              INVALID KEY
019100                  MOVE "N" TO USER-FOUND-SW
019200              NOT INVALID KEY
019300                  MOVE "Y" TO USER-FOUND-SW.
019400          CLOSE USER-MASTER.
019500      150-VALIDATE-USER-EXIT.
019600          EXIT.
019700******************************************************************
019800*    200-SCAN-HIGH-VALUES - ONE FULL SCAN PICKING UP THE HIGHEST    *
019900*    EXISTING TDO-ID (ACROSS ALL USERS) AND THIS USER'S HIGHEST     *
020000*    BACKLOG-ORDER IN THE SAME PASS.                                *
020100******************************************************************
020200      200-SCAN-HIGH-VALUES.
020300      200-SCAN-HIGH-VALUES-READ.
020400          READ TODO-MASTER NEXT RECORD AT END
020500              GO TO 200-SCAN-HIGH-VALUES-EOF.
020600          IF TDO-ID > MAX-TODO-ID
020700              MOVE TDO-ID TO MAX-TODO-ID.
020800          IF TDO-USER-ID = CC-USER-ID
020900              AND TDO-IS-BACKLOG
021000              AND TDO-BACKLOG-ORDER > MAX-BACKLOG-ORDER
021100              MOVE TDO-BACKLOG-ORDER TO MAX-BACKLOG-ORDER.
021200          GO TO 200-SCAN-HIGH-VALUES-READ.
021300      200-SCAN-HIGH-VALUES-EOF.
021400          CONTINUE.
021500      200-SCAN-HIGH-VALUES-EXIT.
021600          EXIT.
021700******************************************************************
021800*    300-ADD-WITH-RETRY - BUILD AND WRITE THE NEW RECORD.  RETRY   *
021900*    ON A DUPLICATE KEY (SEE CHANGE LOG 07/23/04) BY BUMPING THE    *
022000*    CANDIDATE ID AND TRYING AGAIN, UP TO 10 TIMES.                 *
022100******************************************************************
022200      300-ADD-WITH-RETRY.
022300          MOVE ZERO TO RETRY-COUNT.
022400          COMPUTE NEW-TODO-ID = MAX-TODO-ID + 1.
022500      300-ADD-WITH-RETRY-TRY.
022600          MOVE NEW-TODO-ID TO TDO-ID.
022700          MOVE CC-USER-ID TO TDO-USER-ID.
022800          MOVE CC-CONTENT TO TDO-CONTENT.
022900          MOVE "BACKLOG" TO TDO-TYPE.
023000          MOVE SPACES TO TDO-TODAY-STATUS.
023100          MOVE "N" TO TDO-IS-BOOKMARK.
023200          MOVE "N" TO TDO-IS-REPEAT.
023300          MOVE ZERO TO TDO-DEADLINE.
023400          COMPUTE TDO-BACKLOG-ORDER = MAX-BACKLOG-ORDER + 1.
023500          MOVE ZERO TO TDO-TODAY-ORDER.
023600          MOVE ZERO TO TDO-CATEGORY-ID.
023700          MOVE W-CURR-CCYYMMDD TO TDO-CREATED-DATE.
023800          WRITE TODO-RECORD
023900              INVALID KEY
024000                  ADD 1 TO RETRY-COUNT
024100                  ADD 1 TO NEW-TODO-ID
024200                  IF RETRY-COUNT < 10
024300                      GO TO 300-ADD-WITH-RETRY-TRY
024400                  ELSE
024500                      MOVE "ADD-TODO" TO LOG-ERR-ROUTINE
024600                      MOVE TODO-FILE-STATUS TO LOG-ERR-STATUS
024700                      PERFORM DO-USERLOG-ERR THRU DO-USERLOG-ERR-EXIT
024800                      MOVE ZERO TO NID-NEW-TODO-ID
024900                      MOVE "N" TO NID-STATUS
025000                      WRITE NID-REPORT-LINE
025100                      GO TO 300-ADD-WITH-RETRY-EXIT
025200          END-WRITE.
025300          MOVE NEW-TODO-ID TO NID-NEW-TODO-ID.
025400          MOVE "Y" TO NID-STATUS.
025500          WRITE NID-REPORT-LINE.
025600      300-ADD-WITH-RETRY-EXIT.
025700          EXIT.
025800******************************************************************
025900*    900-EXIT-PROGRAM                                              *
026000******************************************************************
026100      900-EXIT-PROGRAM.
026200          MOVE "Ended" TO LOGMSG-TEXT.
026300          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
026400          STOP RUN.
026500      900-EXIT-PROGRAM-EXIT.
026600          EXIT.
026700******************************************************************
026800*    LOGGING PARAGRAPHS                                           *
026900******************************************************************
027000      DO-USERLOG.
027100          DISPLAY LOGMSG.
027200      DO-USERLOG-EXIT.
027300          EXIT.
027400      DO-USERLOG-ERR.
027500          DISPLAY LOGMSG-ERR.
027600      DO-USERLOG-ERR-EXIT.
027700          EXIT.
