000100******************************************************************
000200*    (c) 2026 Poptato Data Services.  All Rights Reserved.       *
000300*                                                                *
000400* #ident "@(#) poptato/batch/TDOBKLST.cbl    $Revision: 1.9 $"   *
000500*                                                                *
000600      IDENTIFICATION DIVISION.
000700      PROGRAM-ID.  TDOBKLST.
000800      AUTHOR.      R. T. DUCHESNE.
000900      INSTALLATION. POPTATO DATA SERVICES - NIGHT BATCH.
001000      DATE-WRITTEN. 03/04/91.
001100      DATE-COMPILED.
001200      SECURITY.    UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001300******************************************************************
001400*    TDOBKLST - BACKLOG LIST EXTRACT.  PICKS UP A ONE-CARD         *
001500*    REQUEST OFF SYSIN (USER-ID/PAGE/SIZE), VALIDATES THE USER,    *
001600*    AND WRITES THE REQUESTED PAGE OF COMPLETED BACKLOG/YESTERDAY  *
001700*    ROWS.  GREW OUT OF THE PRIOR BACKLOG-DUMP JOB'S READ-         *
001800*    VALIDATE-RETURN SHAPE, ADDING THE PAGE/SIZE WINDOWING.        *
001900*                                                                *
002000*    CHANGE LOG                                                  *
002100*    ----------                                                  *
002200*    03/04/91  RTD  0000  INITIAL CUT.                           *
002300*    08/30/93  RTD  0017  ADD PAGE/SIZE - THE FRONT END USED TO    *
002400*                         JUST WANT THE WHOLE LIST.               *
002500*    01/06/99  LMK  0033  Y2K - NO DATE FIELDS HERE, CARRIES THE  *
002600*                         STANDARD MEMO 98-114 NUMBER BY HABIT.   *
002700*    06/19/02  PJS  0044  TOTAL-PAGE-COUNT WAS TRUNCATING INSTEAD  *
002800*                         OF ROUNDING UP - ADDED THE REMAINDER    *
002900*                         BUMP.                                  *
003000*    11/02/05  PJS  0059  CARD VALIDATION - REJECT SIZE OF ZERO    *
003100*                         INSTEAD OF LOOPING FOREVER ON DIVIDE.   *
003200******************************************************************
003300      ENVIRONMENT DIVISION.
003400      CONFIGURATION SECTION.
003500      SOURCE-COMPUTER.  USL-486.
003600      OBJECT-COMPUTER.  USL-486.
003700      SPECIAL-NAMES.
003800          C01 IS TOP-OF-FORM.
003900*
004000      INPUT-OUTPUT SECTION.
004100      FILE-CONTROL.
004200          SELECT CONTROL-CARD ASSIGN TO SYSIN
004300              ORGANIZATION IS SEQUENTIAL
004400              FILE STATUS IS CARD-FILE-STATUS.
004500*
004600          SELECT USER-MASTER ASSIGN TO USERMSTR
004700              ORGANIZATION IS INDEXED
004800              ACCESS MODE IS DYNAMIC
004900              RECORD KEY IS USR-USER-ID
005000              FILE STATUS IS USER-FILE-STATUS.
005100*
005200          SELECT TODO-MASTER ASSIGN TO TODOMSTR
005300              ORGANIZATION IS INDEXED
005400              ACCESS MODE IS DYNAMIC
005500              RECORD KEY IS TDO-ID
005600              FILE STATUS IS TODO-FILE-STATUS.
005700*
005800          SELECT BACKLOG-LIST-REPORT ASSIGN TO BKLSTRPT
005900              ORGANIZATION IS SEQUENTIAL
006000              FILE STATUS IS RPT-FILE-STATUS.
006100*
006200      DATA DIVISION.
006300      FILE SECTION.
006400      FD  CONTROL-CARD
006500          LABEL RECORD IS STANDARD.
006600      01  CONTROL-CARD-REC.
006700          05  CC-USER-ID              PIC 9(9).
006800          05  CC-PAGE                 PIC 9(5).
006900          05  CC-SIZE                 PIC 9(5).
007000          05  FILLER                  PIC X(61).
007100*
007200      FD  USER-MASTER
007300          LABEL RECORD IS STANDARD
007400          VALUE OF FILE-ID IS "USERMSTR".
007500      COPY USRREC.
007600*
007700      FD  TODO-MASTER
007800          LABEL RECORD IS STANDARD
007900          VALUE OF FILE-ID IS "TODOMSTR".
008000      COPY TDOREC.
008100*
008200      FD  BACKLOG-LIST-REPORT
008300          LABEL RECORD IS STANDARD
008400          VALUE OF FILE-ID IS "BKLSTRPT".
008500      01  BKL-REPORT-LINE.
008600          05  BKL-LINE-TYPE           PIC X(1).
008700              88  BKL-HEADER-LINE         VALUE "H".
008800              88  BKL-DETAIL-LINE         VALUE "D".
008900          05  BKL-TOTAL-COUNT         PIC 9(9).
009000          05  BKL-TOTAL-PAGE-COUNT    PIC 9(5).
009100          05  BKL-TODO-ID             PIC 9(9).
009200          05  BKL-CONTENT             PIC X(255).
009300          05  BKL-IS-BOOKMARK         PIC X(1).
009400          05  BKL-DEADLINE            PIC 9(8).
009500          05  BKL-BACKLOG-ORDER       PIC S9(9).
009600          05  FILLER                  PIC X(08).
009700*
009800      WORKING-STORAGE SECTION.
009900      01  CARD-FILE-STATUS.
010000          05  CCS-STATUS-1            PIC X.
010100          05  CCS-STATUS-2            PIC X.
010200      01  USER-FILE-STATUS.
010300          05  UMS-STATUS-1            PIC X.
010400          05  UMS-STATUS-2            PIC X.
010500      01  TODO-FILE-STATUS.
010600          05  TMS-STATUS-1            PIC X.
010700          05  TMS-STATUS-2            PIC X.
010800      01  RPT-FILE-STATUS.
010900          05  RFS-STATUS-1            PIC X.
011000          05  RFS-STATUS-2            PIC X.
011100******************************************************************
011200*    LOG MESSAGE DEFINITIONS                                      *
011300******************************************************************
011400      01  LOGMSG.
011500          05  FILLER              PIC X(11) VALUE "TDOBKLST =>".
011600          05  LOGMSG-TEXT         PIC X(50).
011700      01  LOGMSG-ERR.
011800          05  FILLER              PIC X(15) VALUE "TDOBKLST ERR =>".
011900          05  LOG-ERR-ROUTINE     PIC X(10).
012000          05  FILLER              PIC X(21) VALUE " FAILED: FILE-STATUS = ".
012100          05  LOG-ERR-STATUS      PIC X(2).
012200******************************************************************
012300*    PAGE-WINDOW WORK AREA - REDEFINES #1 (BINARY VIEW OF THE      *
012400*    LOW/HIGH ROW BOUNDARY PAIR) AND #2 (SPLIT VIEW USED BY THE    *
012500*    TRACE DISPLAY WHEN A CARD LOOKS SUSPECT).                     *
012600******************************************************************
012700      01  W-PAGE-WINDOW.
012800          05  W-LOW-ROW               PIC 9(9).
012900          05  W-HIGH-ROW              PIC 9(9).
013000      01  W-PAGE-WINDOW-BIN REDEFINES W-PAGE-WINDOW.
013100          05  W-LOW-ROW-BIN           PIC 9(9) COMP.
013200          05  W-HIGH-ROW-BIN          PIC 9(9) COMP.
013300      01  W-PAGE-WINDOW-SPLIT REDEFINES W-PAGE-WINDOW.
013400          05  W-LOW-ROW-SPLIT.
013500              10  W-LOW-MILLIONS      PIC 9(3).
013600              10  W-LOW-UNITS         PIC 9(6).
013700          05  W-HIGH-ROW-SPLIT.
013800              10  W-HIGH-MILLIONS     PIC 9(3).
013900              10  W-HIGH-UNITS        PIC 9(6).
014000*
014100      77  MATCH-COUNT              PIC 9(9) COMP VALUE ZERO.
014200      77  ROW-NUMBER               PIC 9(9) COMP VALUE ZERO.
014300      77  PAGE-COUNT               PIC 9(5) COMP VALUE ZERO.
014400      77  REMAINDER                PIC 9(9) COMP VALUE ZERO.
014500      77  DETAIL-COUNT             PIC 9(9) COMP VALUE ZERO.
014600      77  USER-FOUND-SW            PIC X(1) VALUE "N".
014700          88  USER-FOUND               VALUE "Y".
014800*
014900      LINKAGE SECTION.
015000*
015100      PROCEDURE DIVISION.
015200      100-START-TDOBKLST.
015300          MOVE "Started" TO LOGMSG-TEXT.
015400          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
015500*
015600          OPEN INPUT CONTROL-CARD.
015700          READ CONTROL-CARD AT END
015800              MOVE "NO CARD" TO LOGMSG-TEXT
015900              PERFORM DO-USERLOG THRU DO-USERLOG-EXIT
016000              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
016100          CLOSE CONTROL-CARD.
016200          IF CC-SIZE = ZERO
016300              MOVE "BAD CARD - SIZE IS ZERO" TO LOGMSG-TEXT
016400              PERFORM DO-USERLOG THRU DO-USERLOG-EXIT
016500              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
016600*
016700          PERFORM 150-VALIDATE-USER THRU 150-VALIDATE-USER-EXIT.
016800          IF NOT USER-FOUND
016900              MOVE "USER NOT FOUND - ABORTING, NO READ/WRITE"
017000                  TO LOGMSG-TEXT
017100              PERFORM DO-USERLOG THRU DO-USERLOG-EXIT
017200              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
017300*
017400          COMPUTE W-LOW-ROW-BIN = (CC-PAGE * CC-SIZE) + 1.
017500          COMPUTE W-HIGH-ROW-BIN = W-LOW-ROW-BIN + CC-SIZE - 1.
017600*
017700          OPEN OUTPUT BACKLOG-LIST-REPORT.
017800          OPEN INPUT TODO-MASTER.
017900          IF TMS-STATUS-1 NOT = "0"
018000              MOVE "OPEN-TODO" TO LOG-ERR-ROUTINE
018100              MOVE TODO-FILE-STATUS TO LOG-ERR-STATUS
018200              PERFORM DO-USERLOG-ERR THRU DO-USERLOG-ERR-EXIT
018300              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
018400*
018500          PERFORM 200-COUNT-PASS THRU 200-COUNT-PASS-EXIT.
018600          CLOSE TODO-MASTER.
018700*
018800          COMPUTE PAGE-COUNT = MATCH-COUNT / CC-SIZE.
018900          COMPUTE REMAINDER = MATCH-COUNT -
019000              (PAGE-COUNT * CC-SIZE).
019100          IF REMAINDER > ZERO
019200              ADD 1 TO PAGE-COUNT.
019300*
019400          MOVE "H" TO BKL-LINE-TYPE.
019500          MOVE MATCH-COUNT TO BKL-TOTAL-COUNT.
019600          MOVE PAGE-COUNT TO BKL-TOTAL-PAGE-COUNT.
019700          WRITE BKL-REPORT-LINE.
019800*
019900          OPEN INPUT TODO-MASTER.
020000          PERFORM 300-DETAIL-PASS THRU 300-DETAIL-PASS-EXIT.
020100          CLOSE TODO-MASTER.
020200          CLOSE BACKLOG-LIST-REPORT.
020300*
020400          MOVE "Backlog list extract complete" TO LOGMSG-TEXT.
020500          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
020600          PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
020700******************************************************************
020800*    150-VALIDATE-USER - CONFIRMS THE REQUESTING USER-ID IS ON      *
020900*    FILE BEFORE ANY REPORT WORK STARTS - A STRAIGHT KEYED READ     *
020950*    OF USER-MASTER.                                                *
021000******************************************************************
021100      150-VALIDATE-USER.
021200          MOVE "N" TO USER-FOUND-SW.
021300          OPEN INPUT USER-MASTER.
021400          MOVE CC-USER-ID TO USR-USER-ID.
021500          READ USER-MASTER
021600              INVALID KEY
021700                  MOVE "N" TO USER-FOUND-SW
021800              NOT INVALID KEY
021900                  MOVE "Y" TO USER-FOUND-SW.
022000          CLOSE USER-MASTER.
022100      150-VALIDATE-USER-EXIT.
022200          EXIT.
022300******************************************************************
022400*    200-COUNT-PASS - FULL SCAN, COUNT-ONLY, MATCHING ROWS FOR      *
022500*    TOTAL-COUNT/TOTAL-PAGE-COUNT.                                  *
022600******************************************************************
022700      200-COUNT-PASS.
022800      200-COUNT-PASS-READ.
022900          READ TODO-MASTER NEXT RECORD AT END
023000              GO TO 200-COUNT-PASS-EOF.
023100          IF TDO-USER-ID = CC-USER-ID
023200              AND (TDO-IS-BACKLOG OR TDO-IS-YESTERDAY)
023300              AND TDO-STAT-COMPLETED
023400              ADD 1 TO MATCH-COUNT
023500          END-IF.
023600          GO TO 200-COUNT-PASS-READ.
023700      200-COUNT-PASS-EOF.
023800          CONTINUE.
023900      200-COUNT-PASS-EXIT.
024000          EXIT.
024100******************************************************************
024200*    300-DETAIL-PASS - SECOND FULL SCAN, EMITTING ONLY THE ROWS    *
024300*    THAT FALL INSIDE THE REQUESTED PAGE WINDOW.                   *
024400******************************************************************
024500      300-DETAIL-PASS.
024600      300-DETAIL-PASS-READ.
024700          READ TODO-MASTER NEXT RECORD AT END
024800              GO TO 300-DETAIL-PASS-EOF.
024900          IF TDO-USER-ID = CC-USER-ID
025000              AND (TDO-IS-BACKLOG OR TDO-IS-YESTERDAY)
025100              AND TDO-STAT-COMPLETED
025200              ADD 1 TO ROW-NUMBER
025300              IF ROW-NUMBER >= W-LOW-ROW-BIN
025400                  AND ROW-NUMBER <= W-HIGH-ROW-BIN
025500                  PERFORM 350-WRITE-DETAIL THRU 350-WRITE-DETAIL-EXIT
025600              END-IF
025700          END-IF.
025800          GO TO 300-DETAIL-PASS-READ.
025900      300-DETAIL-PASS-EOF.
026000          CONTINUE.
026100      300-DETAIL-PASS-EXIT.
026200          EXIT.
026300******************************************************************
026400*    350-WRITE-DETAIL                                              *
026500******************************************************************
026600      350-WRITE-DETAIL.
026700          MOVE "D" TO BKL-LINE-TYPE.
026800          MOVE ZERO TO BKL-TOTAL-COUNT.
026900          MOVE ZERO TO BKL-TOTAL-PAGE-COUNT.
027000          MOVE TDO-ID TO BKL-TODO-ID.
027100          MOVE TDO-CONTENT TO BKL-CONTENT.
027200          MOVE TDO-IS-BOOKMARK TO BKL-IS-BOOKMARK.
027300          MOVE TDO-DEADLINE TO BKL-DEADLINE.
027400          MOVE TDO-BACKLOG-ORDER TO BKL-BACKLOG-ORDER.
027500          WRITE BKL-REPORT-LINE.
027600          ADD 1 TO DETAIL-COUNT.
027700      350-WRITE-DETAIL-EXIT.
027800          EXIT.
027900******************************************************************
028000*    900-EXIT-PROGRAM                                              *
028100******************************************************************
028200      900-EXIT-PROGRAM.
028300          MOVE "Ended" TO LOGMSG-TEXT.
028400          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
028500          STOP RUN.
028600      900-EXIT-PROGRAM-EXIT.
028700          EXIT.
028800******************************************************************
028900*    LOGGING PARAGRAPHS                                           *
029000******************************************************************
029100      DO-USERLOG.
029200          DISPLAY LOGMSG.
029300      DO-USERLOG-EXIT.
029400          EXIT.
029500      DO-USERLOG-ERR.
029600          DISPLAY LOGMSG-ERR.
029700      DO-USERLOG-ERR-EXIT.
029800          EXIT.
