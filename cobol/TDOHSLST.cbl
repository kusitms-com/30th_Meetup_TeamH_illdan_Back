000100******************************************************************
000200*    (c) 2026 Poptato Data Services.  All Rights Reserved.       *
000300*                                                                *
000400* #ident "@(#) poptato/batch/TDOHSLST.cbl    $Revision: 1.8 $"   *
000500*                                                                *
000600      IDENTIFICATION DIVISION.
000700      PROGRAM-ID.  TDOHSLST.
000800      AUTHOR.      R. T. DUCHESNE.
000900      INSTALLATION. POPTATO DATA SERVICES - NIGHT BATCH.
001000      DATE-WRITTEN. 04/02/91.
001100      DATE-COMPILED.
001200      SECURITY.    UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001300******************************************************************
001400*    TDOHSLST - COMPLETED-HISTORY EXTRACT.  ONE-CARD REQUEST       *
001500*    (USER-ID/REF-DATE/PAGE/SIZE) OFF SYSIN, VALIDATES THE USER,   *
001600*    AND WRITES THE PAGE OF COMPLETED ITEMS WHOSE DEADLINE        *
001700*    FALLS ON OR BEFORE REF-DATE.                                 *
001800*    SAME READ-AND-REPORT SHAPE AS THE OTHER EXTRACT JOBS.        *
001900*                                                                *
002000*    CHANGE LOG                                                  *
002100*    ----------                                                  *
002200*    04/02/91  RTD  0000  INITIAL CUT.                           *
002300*    09/14/93  RTD  0019  ADD PAGE/SIZE WINDOWING, SAME AS THE    *
002400*                         BACKLOG LIST JOB GOT LAST MONTH.        *
002500*    01/06/99  LMK  0033  Y2K - REF-DATE CARD FIELD WIDENED FROM  *
002600*                         6 TO 8 DIGITS PER STANDARDS MEMO 98-114.*
002700*    06/19/02  PJS  0044  TOTAL-PAGE-COUNT ROUNDING FIX, SAME     *
002800*                         PATCH AS TDOBKLST 0044.                 *
003000*    02/02/08  PJS  0061  ZERO-DEADLINE ROWS (NO DUE DATE SET) ARE*
003100*                         EXCLUDED FROM HISTORY - THEY NEVER HAD  *
003200*                         A DEADLINE TO FALL ON OR BEFORE.        *
003300******************************************************************
003400      ENVIRONMENT DIVISION.
003500      CONFIGURATION SECTION.
003600      SOURCE-COMPUTER.  USL-486.
003700      OBJECT-COMPUTER.  USL-486.
003800      SPECIAL-NAMES.
003900          C01 IS TOP-OF-FORM.
004000*
004100      INPUT-OUTPUT SECTION.
004200      FILE-CONTROL.
004300          SELECT CONTROL-CARD ASSIGN TO SYSIN
004400              ORGANIZATION IS SEQUENTIAL
004500              FILE STATUS IS CARD-FILE-STATUS.
004600*
004700          SELECT USER-MASTER ASSIGN TO USERMSTR
004800              ORGANIZATION IS INDEXED
004900              ACCESS MODE IS DYNAMIC
005000              RECORD KEY IS USR-USER-ID
005100              FILE STATUS IS USER-FILE-STATUS.
005200*
005300          SELECT TODO-MASTER ASSIGN TO TODOMSTR
005400              ORGANIZATION IS INDEXED
005500              ACCESS MODE IS DYNAMIC
005600              RECORD KEY IS TDO-ID
005700              FILE STATUS IS TODO-FILE-STATUS.
005800*
005900          SELECT HISTORY-LIST-REPORT ASSIGN TO HISLSTRP
006000              ORGANIZATION IS SEQUENTIAL
006100              FILE STATUS IS RPT-FILE-STATUS.
006200*
006300      DATA DIVISION.
006400      FILE SECTION.
006500      FD  CONTROL-CARD
006600          LABEL RECORD IS STANDARD.
006700      01  CONTROL-CARD-REC.
006800          05  CC-USER-ID              PIC 9(9).
006900          05  CC-REF-DATE             PIC 9(8).
007000          05  CC-PAGE                 PIC 9(5).
007100          05  CC-SIZE                 PIC 9(5).
007200          05  FILLER                  PIC X(53).
007300*
007400      FD  USER-MASTER
007500          LABEL RECORD IS STANDARD
007600          VALUE OF FILE-ID IS "USERMSTR".
007700      COPY USRREC.
007800*
007900      FD  TODO-MASTER
008000          LABEL RECORD IS STANDARD
008100          VALUE OF FILE-ID IS "TODOMSTR".
008200      COPY TDOREC.
008300*
008400      FD  HISTORY-LIST-REPORT
008500          LABEL RECORD IS STANDARD
008600          VALUE OF FILE-ID IS "HISLSTRP".
008700      01  HIS-REPORT-LINE.
008800          05  HIS-LINE-TYPE           PIC X(1).
008900              88  HIS-HEADER-LINE         VALUE "H".
009000              88  HIS-DETAIL-LINE         VALUE "D".
009100          05  HIS-TOTAL-COUNT         PIC 9(9).
009200          05  HIS-TOTAL-PAGE-COUNT    PIC 9(5).
009300          05  HIS-TODO-ID             PIC 9(9).
009400          05  HIS-CONTENT             PIC X(255).
009500          05  HIS-DEADLINE            PIC 9(8).
009600          05  HIS-CATEGORY-ID         PIC 9(9).
009700          05  FILLER                  PIC X(08).
009800*
009900      WORKING-STORAGE SECTION.
010000      01  CARD-FILE-STATUS.
010100          05  CCS-STATUS-1            PIC X.
010200          05  CCS-STATUS-2            PIC X.
010300      01  USER-FILE-STATUS.
010400          05  UMS-STATUS-1            PIC X.
010500          05  UMS-STATUS-2            PIC X.
010600      01  TODO-FILE-STATUS.
010700          05  TMS-STATUS-1            PIC X.
010800          05  TMS-STATUS-2            PIC X.
010900      01  RPT-FILE-STATUS.
011000          05  RFS-STATUS-1            PIC X.
011100          05  RFS-STATUS-2            PIC X.
011200******************************************************************
011300*    LOG MESSAGE DEFINITIONS                                      *
011400******************************************************************
011500      01  LOGMSG.
011600          05  FILLER              PIC X(11) VALUE "TDOHSLST =>".
011700          05  LOGMSG-TEXT         PIC X(50).
011800      01  LOGMSG-ERR.
011900          05  FILLER              PIC X(15) VALUE "TDOHSLST ERR =>".
012000          05  LOG-ERR-ROUTINE     PIC X(10).
012100          05  FILLER              PIC X(21) VALUE " FAILED: FILE-STATUS = ".
012200          05  LOG-ERR-STATUS      PIC X(2).
012300******************************************************************
012400*    PAGE-WINDOW WORK AREA - REDEFINES #1 (BINARY VIEW) AND #2     *
012500*    (SPLIT VIEW), SAME SHAPE AS TDOBKLST SO THE TWO JOBS MATCH.   *
012600******************************************************************
012700      01  W-PAGE-WINDOW.
012800          05  W-LOW-ROW               PIC 9(9).
012900          05  W-HIGH-ROW              PIC 9(9).
013000      01  W-PAGE-WINDOW-BIN REDEFINES W-PAGE-WINDOW.
013100          05  W-LOW-ROW-BIN           PIC 9(9) COMP.
013200          05  W-HIGH-ROW-BIN          PIC 9(9) COMP.
013300      01  W-PAGE-WINDOW-SPLIT REDEFINES W-PAGE-WINDOW.
013400          05  W-LOW-ROW-SPLIT.
013500              10  W-LOW-MILLIONS      PIC 9(3).
013600              10  W-LOW-UNITS         PIC 9(6).
013700          05  W-HIGH-ROW-SPLIT.
013800              10  W-HIGH-MILLIONS     PIC 9(3).
013900              10  W-HIGH-UNITS        PIC 9(6).
014000*
014100      77  MATCH-COUNT              PIC 9(9) COMP VALUE ZERO.
014200      77  ROW-NUMBER               PIC 9(9) COMP VALUE ZERO.
014300      77  PAGE-COUNT               PIC 9(5) COMP VALUE ZERO.
014400      77  REMAINDER                PIC 9(9) COMP VALUE ZERO.
014500      77  DETAIL-COUNT             PIC 9(9) COMP VALUE ZERO.
014600      77  USER-FOUND-SW            PIC X(1) VALUE "N".
014700          88  USER-FOUND               VALUE "Y".
014800*
014900      LINKAGE SECTION.
015000*
015100      PROCEDURE DIVISION.
015200      100-START-TDOHSLST.
015300          MOVE "Started" TO LOGMSG-TEXT.
015400          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
015500*
015600          OPEN INPUT CONTROL-CARD.
015700          READ CONTROL-CARD AT END
015800              MOVE "NO CARD" TO LOGMSG-TEXT
015900              PERFORM DO-USERLOG THRU DO-USERLOG-EXIT
016000              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
016100          CLOSE CONTROL-CARD.
016200          IF CC-SIZE = ZERO
016300              MOVE "BAD CARD - SIZE IS ZERO" TO LOGMSG-TEXT
016400              PERFORM DO-USERLOG THRU DO-USERLOG-EXIT
016500              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
016600*
016700          PERFORM 150-VALIDATE-USER THRU 150-VALIDATE-USER-EXIT.
016800          IF NOT USER-FOUND
016900              MOVE "USER NOT FOUND - ABORTING, NO READ/WRITE"
017000                  TO LOGMSG-TEXT
017100              PERFORM DO-USERLOG THRU DO-USERLOG-EXIT
017200              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
017300*
017400          COMPUTE W-LOW-ROW-BIN = (CC-PAGE * CC-SIZE) + 1.
017500          COMPUTE W-HIGH-ROW-BIN = W-LOW-ROW-BIN + CC-SIZE - 1.
017600*
017700          OPEN OUTPUT HISTORY-LIST-REPORT.
017800          OPEN INPUT TODO-MASTER.
017900          IF TMS-STATUS-1 NOT = "0"
018000              MOVE "OPEN-TODO" TO LOG-ERR-ROUTINE
018100              MOVE TODO-FILE-STATUS TO LOG-ERR-STATUS
018200              PERFORM DO-USERLOG-ERR THRU DO-USERLOG-ERR-EXIT
018300              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
018400*
018500          PERFORM 200-COUNT-PASS THRU 200-COUNT-PASS-EXIT.
018600          CLOSE TODO-MASTER.
018700*
018800          COMPUTE PAGE-COUNT = MATCH-COUNT / CC-SIZE.
018900          COMPUTE REMAINDER = MATCH-COUNT -
019000              (PAGE-COUNT * CC-SIZE).
019100          IF REMAINDER > ZERO
019200              ADD 1 TO PAGE-COUNT.
019300*
019400          MOVE "H" TO HIS-LINE-TYPE.
019500          MOVE MATCH-COUNT TO HIS-TOTAL-COUNT.
019600          MOVE PAGE-COUNT TO HIS-TOTAL-PAGE-COUNT.
019700          WRITE HIS-REPORT-LINE.
019800*
019900          OPEN INPUT TODO-MASTER.
020000          PERFORM 300-DETAIL-PASS THRU 300-DETAIL-PASS-EXIT.
020100          CLOSE TODO-MASTER.
020200          CLOSE HISTORY-LIST-REPORT.
020300*
020400          MOVE "History extract complete" TO LOGMSG-TEXT.
020500          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
020600          PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
020700******************************************************************
020800*    150-VALIDATE-USER - CONFIRMS THE REQUESTING USER-ID IS ON      *
020850*    FILE, CARRIED FORWARD AS A STRAIGHT KEYED READ OF USER-MASTER. *
020900******************************************************************
021000      150-VALIDATE-USER.
021100          MOVE "N" TO USER-FOUND-SW.
021200          OPEN INPUT USER-MASTER.
021300          MOVE CC-USER-ID TO USR-USER-ID.
021400          READ USER-MASTER
021500              INVALID KEY
021600                  MOVE "N" TO USER-FOUND-SW
021700              NOT INVALID KEY
021800                  MOVE "Y" TO USER-FOUND-SW.
021900          CLOSE USER-MASTER.
022000      150-VALIDATE-USER-EXIT.
022100          EXIT.
022200******************************************************************
022300*    200-COUNT-PASS - FULL SCAN, COUNT-ONLY.  HISTORY IS ANY        *
022400*    COMPLETED ROW FOR THIS USER WITH A NONZERO DEADLINE ON OR      *
022500*    BEFORE CC-REF-DATE.                                           *
022600******************************************************************
022700      200-COUNT-PASS.
022800      200-COUNT-PASS-READ.
022900          READ TODO-MASTER NEXT RECORD AT END
023000              GO TO 200-COUNT-PASS-EOF.
023100          IF TDO-USER-ID = CC-USER-ID
023200              AND TDO-STAT-COMPLETED
023300              AND TDO-DEADLINE > ZERO
023400              AND TDO-DEADLINE <= CC-REF-DATE
023500              ADD 1 TO MATCH-COUNT
023600          END-IF.
023700          GO TO 200-COUNT-PASS-READ.
023800      200-COUNT-PASS-EOF.
023900          CONTINUE.
024000      200-COUNT-PASS-EXIT.
024100          EXIT.
024200******************************************************************
024300*    300-DETAIL-PASS - SECOND FULL SCAN, EMITTING THE ROWS THAT    *
024400*    FALL INSIDE THE REQUESTED PAGE WINDOW.                        *
024500******************************************************************
024600      300-DETAIL-PASS.
024700      300-DETAIL-PASS-READ.
024800          READ TODO-MASTER NEXT RECORD AT END
024900              GO TO 300-DETAIL-PASS-EOF.
025000          IF TDO-USER-ID = CC-USER-ID
025100              AND TDO-STAT-COMPLETED
025200              AND TDO-DEADLINE > ZERO
025300              AND TDO-DEADLINE <= CC-REF-DATE
025400              ADD 1 TO ROW-NUMBER
025500              IF ROW-NUMBER >= W-LOW-ROW-BIN
025600                  AND ROW-NUMBER <= W-HIGH-ROW-BIN
025700                  PERFORM 350-WRITE-DETAIL THRU 350-WRITE-DETAIL-EXIT
025800              END-IF
025900          END-IF.
026000          GO TO 300-DETAIL-PASS-READ.
026100      300-DETAIL-PASS-EOF.
026200          CONTINUE.
026300      300-DETAIL-PASS-EXIT.
026400          EXIT.
026500******************************************************************
026600*    350-WRITE-DETAIL                                              *
026700******************************************************************
026800      350-WRITE-DETAIL.
026900          MOVE "D" TO HIS-LINE-TYPE.
027000          MOVE ZERO TO HIS-TOTAL-COUNT.
027100          MOVE ZERO TO HIS-TOTAL-PAGE-COUNT.
027200          MOVE TDO-ID TO HIS-TODO-ID.
027300          MOVE TDO-CONTENT TO HIS-CONTENT.
027400          MOVE TDO-DEADLINE TO HIS-DEADLINE.
027500          MOVE TDO-CATEGORY-ID TO HIS-CATEGORY-ID.
027600          WRITE HIS-REPORT-LINE.
027700          ADD 1 TO DETAIL-COUNT.
027800      350-WRITE-DETAIL-EXIT.
027900          EXIT.
028000******************************************************************
028100*    900-EXIT-PROGRAM                                              *
028200******************************************************************
028300      900-EXIT-PROGRAM.
028400          MOVE "Ended" TO LOGMSG-TEXT.
028500          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
028600          STOP RUN.
028700      900-EXIT-PROGRAM-EXIT.
028800          EXIT.
028900******************************************************************
029000*    LOGGING PARAGRAPHS                                           *
029100******************************************************************
029200      DO-USERLOG.
029300          DISPLAY LOGMSG.
029400      DO-USERLOG-EXIT.
029500          EXIT.
029600      DO-USERLOG-ERR.
029700          DISPLAY LOGMSG-ERR.
029800      DO-USERLOG-ERR-EXIT.
029900          EXIT.
