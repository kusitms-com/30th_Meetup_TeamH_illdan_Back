000100******************************************************************
000200*    (c) 2026 Poptato Data Services.  All Rights Reserved.       *
000300*                                                                *
000400* #ident "@(#) poptato/batch/TDONOTFY.cbl    $Revision: 1.6 $"   *
000500*                                                                *
000600      IDENTIFICATION DIVISION.
000700      PROGRAM-ID.  TDONOTFY.
000800      AUTHOR.      J. W. BRANNIGAN.
000900      INSTALLATION. POPTATO DATA SERVICES - NIGHT BATCH.
001000      DATE-WRITTEN. 09/30/96.
001100      DATE-COMPILED.
001200      SECURITY.    UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001300******************************************************************
001400*    TDONOTFY - DUE-TODAY PUSH NOTIFICATION SCAN, STEP D OF THE    *
001500*    NIGHTLY ROLLOVER RUN.  RUN AFTER TDOROLL SO THE ROLLOVER      *
001600*    HAS ALREADY SETTLED TODAY'S TODO ROWS.  GREW OUT OF THE      *
001700*    ORIGINAL ONE-SHOT NOTIFICATION CHECK, STRETCHED HERE TO LOOP *
001800*    THE WHOLE TODO-MASTER FILE INSTEAD OF ANSWERING ONE REQUEST  *
001900*    AT A TIME.                                                  *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ----------                                                  *
002300*    09/30/96  JWB  0001  INITIAL CUT FOR THE PUSH PILOT.         *
002400*    02/14/97  JWB  0009  GATE ON IS-PUSH-ALARM BEFORE EVEN        *
002500*                         LOOKING AT TODO-MASTER - CUTS THE       *
002600*                         NIGHTLY RUN TIME IN HALF.               *
002700*    01/06/99  LMK  0033  Y2K - COMPARE AGAINST 8-DIGIT RUN DATE.  *
002800*    05/11/01  PJS  0041  DUE-CONTENT-TAB BUMPED TO 200 ROWS -     *
002900*                         POWER USERS WERE OVERFLOWING AT 50.     *
003000*    10/21/07  PJS  0052  NOTIFY-BODY LITERAL PREFIX MOVED OUT     *
003100*                         OF THE LOOP, WAS BEING REBUILT PER ROW. *
003150*    03/15/08  PJS  0058  RUN DATE NOW FROM ACCEPT FROM DATE       *
003160*                         INSTEAD OF FUNCTION CURRENT-DATE - SHOP  *
003170*                         STANDARD PER MEMO 98-114, SAME AS        *
003180*                         TDOROLL.                                 *
003200******************************************************************
003300      ENVIRONMENT DIVISION.
003400      CONFIGURATION SECTION.
003500      SOURCE-COMPUTER.  USL-486.
003600      OBJECT-COMPUTER.  USL-486.
003700      SPECIAL-NAMES.
003800          C01 IS TOP-OF-FORM.
003900*
004000      INPUT-OUTPUT SECTION.
004100      FILE-CONTROL.
004200          SELECT USER-MASTER ASSIGN TO USERMSTR
004300              ORGANIZATION IS INDEXED
004400              ACCESS MODE IS DYNAMIC
004500              RECORD KEY IS USR-USER-ID
004600              FILE STATUS IS USER-FILE-STATUS.
004700*
004800          SELECT TODO-MASTER ASSIGN TO TODOMSTR
004900              ORGANIZATION IS INDEXED
005000              ACCESS MODE IS DYNAMIC
005100              RECORD KEY IS TDO-ID
005200              FILE STATUS IS TODO-FILE-STATUS.
005300*
005400          SELECT MOBILE-MASTER ASSIGN TO MOBILMST
005500              ORGANIZATION IS INDEXED
005600              ACCESS MODE IS DYNAMIC
005700              RECORD KEY IS MOB-USER-ID
005800              FILE STATUS IS MOB-FILE-STATUS.
005900*
006000          SELECT NOTIFICATION-LOG ASSIGN TO NOTFYLOG
006100              ORGANIZATION IS SEQUENTIAL
006200              FILE STATUS IS NOTF-FILE-STATUS.
006300*
006400      DATA DIVISION.
006500      FILE SECTION.
006600      FD  USER-MASTER
006700          LABEL RECORD IS STANDARD
006800          VALUE OF FILE-ID IS "USERMSTR".
006900      COPY USRREC.
007000      FD  TODO-MASTER
007100          LABEL RECORD IS STANDARD
007200          VALUE OF FILE-ID IS "TODOMSTR".
007300      COPY TDOREC.
007400      FD  MOBILE-MASTER
007500          LABEL RECORD IS STANDARD
007600          VALUE OF FILE-ID IS "MOBILMST".
007700      COPY MOBREC.
007800      FD  NOTIFICATION-LOG
007900          LABEL RECORD IS STANDARD
008000          VALUE OF FILE-ID IS "NOTFYLOG".
008100      01  NOTIFICATION-LOG-REC.
008200          05  NLR-CLIENT-ID           PIC X(255).
008300          05  NLR-NOTIFY-TITLE        PIC X(60).
008400          05  NLR-NOTIFY-BODY         PIC X(261).
008500          05  FILLER                  PIC X(10).
008600*
008700      WORKING-STORAGE SECTION.
008800      01  USER-FILE-STATUS.
008900          05  UMS-STATUS-1            PIC X.
009000          05  UMS-STATUS-2            PIC X.
009100      01  TODO-FILE-STATUS.
009200          05  TMS-STATUS-1            PIC X.
009300          05  TMS-STATUS-2            PIC X.
009400      01  MOB-FILE-STATUS.
009500          05  MMS-STATUS-1            PIC X.
009600          05  MMS-STATUS-2            PIC X.
009700      01  NOTF-FILE-STATUS.
009800          05  NFS-STATUS-1            PIC X.
009900          05  NFS-STATUS-2            PIC X.
010000******************************************************************
010100*    LOG MESSAGE DEFINITIONS                                      *
010200******************************************************************
010300      01  LOGMSG.
010400          05  FILLER              PIC X(11) VALUE "TDONOTFY =>".
010500          05  LOGMSG-TEXT         PIC X(50).
010600      01  LOGMSG-ERR.
010700          05  FILLER              PIC X(15) VALUE "TDONOTFY ERR =>".
010800          05  LOG-ERR-ROUTINE     PIC X(10).
010900          05  FILLER              PIC X(21) VALUE " FAILED: FILE-STATUS = ".
011000          05  LOG-ERR-STATUS      PIC X(2).
011100******************************************************************
011200*    RUN-DATE WORK AREA - REDEFINES #1 (SPLIT PARTS) AND #2        *
011300*    (BINARY VIEW, UNUSED BY THE COMPARE BUT KEPT FOR PARITY WITH  *
011400*    TDOROLL'S RUN-DATE BLOCK SO THE TWO STAY IN STEP).            *
011500******************************************************************
011600      01  W-CURRENT-DATE-REC.
011700          05  W-CURR-CCYYMMDD         PIC 9(8).
011800          05  W-CURR-HHMMSS           PIC 9(6).
011900          05  FILLER                  PIC X(08).
012000      01  W-RUN-DATE REDEFINES W-CURRENT-DATE-REC.
012100          05  W-RUN-DATE-PARTS.
012200              10  W-RUN-CCYY          PIC 9(4).
012300              10  W-RUN-MM            PIC 9(2).
012400              10  W-RUN-DD            PIC 9(2).
012500          05  FILLER                  PIC X(14).
012600      01  W-RUN-DATE-NUM REDEFINES W-CURRENT-DATE-REC.
012700          05  W-RUN-DATE-BIN          PIC 9(8) COMP.
012800          05  FILLER                  PIC X(10).
012810******************************************************************
012820*    SYSTEM-DATE ACCEPT AREA AND CENTURY WINDOW - ACCEPT FROM DATE  *
012830*    ONLY RETURNS A 2-DIGIT YEAR, SO WE WINDOW IT OURSELVES RATHER  *
012840*    THAN TRUST THE RUNTIME (SEE CHANGE LOG 03/15/08).              *
012850******************************************************************
012860      01  W-TODAY-ACCEPT.
012870          05  W-TODAY-YY              PIC 9(2).
012880          05  W-TODAY-MM              PIC 9(2).
012890          05  W-TODAY-DD              PIC 9(2).
012895      77  W-TODAY-CENTURY             PIC 9(2) COMP VALUE ZERO.
012900******************************************************************
013000*    FIXED NOTIFICATION TEXT - KOREAN TITLE, UNCHANGED FROM THE    *
013100*    APP SIDE, AND THE LITERAL ": " BODY PREFIX.                   *
013200******************************************************************
013300      77  W-NOTIFY-TITLE              PIC X(60)
013400              VALUE "오늘 마감 예정인 할 일".
013500      77  W-BODY-PREFIX               PIC X(2) VALUE ": ".
013600******************************************************************
013700*    PER-USER DUE-TODAY CONTENT BUFFER                             *
013800******************************************************************
013900      77  DUE-CONTENT-COUNT           PIC 9(4) COMP VALUE ZERO.
014000      01  DUE-CONTENT-TAB.
014100          05  DUE-CONTENT-ENTRY OCCURS 200 TIMES PIC X(255).
014200      77  TAB-IX                   PIC 9(4) COMP VALUE ZERO.
014300      77  NOTIFY-COUNT             PIC 9(7) COMP VALUE ZERO.
014400      77  USER-COUNT               PIC 9(7) COMP VALUE ZERO.
014500*
014600      LINKAGE SECTION.
014700*
014800      PROCEDURE DIVISION.
014900      100-START-TDONOTFY.
015000          MOVE "Started" TO LOGMSG-TEXT.
015100          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
015200          PERFORM 110-GET-RUN-DATE THRU 110-GET-RUN-DATE-EXIT.
015300*
015400          OPEN INPUT USER-MASTER.
015500          IF UMS-STATUS-1 NOT = "0"
015600              MOVE "OPEN-USER" TO LOG-ERR-ROUTINE
015700              MOVE USER-FILE-STATUS TO LOG-ERR-STATUS
015800              PERFORM DO-USERLOG-ERR THRU DO-USERLOG-ERR-EXIT
015900              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
016000*
016100          OPEN OUTPUT NOTIFICATION-LOG.
016200          IF NFS-STATUS-1 NOT = "0"
016300              MOVE "OPEN-NOTF" TO LOG-ERR-ROUTINE
016400              MOVE NOTF-FILE-STATUS TO LOG-ERR-STATUS
016500              PERFORM DO-USERLOG-ERR THRU DO-USERLOG-ERR-EXIT
016600              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
016700*
016800          PERFORM 200-SCAN-USERS THRU 200-SCAN-USERS-EXIT.
016900*
017000          CLOSE USER-MASTER.
017100          CLOSE NOTIFICATION-LOG.
017200          MOVE "Due-today scan complete" TO LOGMSG-TEXT.
017300          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
017400          PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
017410******************************************************************
017420*    110-GET-RUN-DATE - ACCEPT FROM DATE GIVES A 2-DIGIT YEAR, SO   *
017430*    WE WINDOW IT THE SAME WAY THE STANDARDS MEMO 98-114 Y2K PATCH  *
017440*    WINDOWED TDO-DEADLINE/TDO-CREATED-DATE: YY < 50 IS 20YY, ELSE  *
017450*    19YY.                                                         *
017460******************************************************************
017470      110-GET-RUN-DATE.
017480          ACCEPT W-TODAY-ACCEPT FROM DATE.
017482          IF W-TODAY-YY < 50
017484              MOVE 20 TO W-TODAY-CENTURY
017486          ELSE
017488              MOVE 19 TO W-TODAY-CENTURY
017490          END-IF.
017492          COMPUTE W-RUN-CCYY = (W-TODAY-CENTURY * 100) + W-TODAY-YY.
017494          MOVE W-TODAY-MM TO W-RUN-MM.
017496          MOVE W-TODAY-DD TO W-RUN-DD.
017498          MOVE ZERO TO W-CURR-HHMMSS.
017499      110-GET-RUN-DATE-EXIT.
017501          EXIT.
017502******************************************************************
017600*    200-SCAN-USERS - USER-MASTER IN READ ORDER, PUSH-ALARM ONLY.  *
017700******************************************************************
017800      200-SCAN-USERS.
017900      200-SCAN-USERS-READ.
018000          READ USER-MASTER NEXT RECORD AT END
018100              GO TO 200-SCAN-USERS-EOF.
018200          ADD 1 TO USER-COUNT.
018300          IF USR-PUSH-ALARM-ON
018400              PERFORM 250-PROCESS-ONE-USER THRU 250-PROCESS-ONE-USER-EXIT.
018500          GO TO 200-SCAN-USERS-READ.
018600      200-SCAN-USERS-EOF.
018700          CONTINUE.
018800      200-SCAN-USERS-EXIT.
018900          EXIT.
019000******************************************************************
019100*    250-PROCESS-ONE-USER - THE THREE-WAY GATE: PUSH-ALARM (ALREADY*
019200*    TESTED BY THE CALLER), AT LEAST ONE DUE-TODAY TODO, AND A      *
019300*    REGISTERED MOBILE-MASTER ROW.  ALL THREE OR NOTHING IS SENT.  *
019400******************************************************************
019500      250-PROCESS-ONE-USER.
019600          MOVE ZERO TO DUE-CONTENT-COUNT.
019700          PERFORM 300-COLLECT-DUE-TODOS THRU 300-COLLECT-DUE-EXIT.
019800          IF DUE-CONTENT-COUNT > ZERO
019900              PERFORM 350-FIND-MOBILE THRU 350-FIND-MOBILE-EXIT
020000              IF MMS-STATUS-1 = "0"
020100                  PERFORM 400-WRITE-NOTIFICATIONS
020200                      THRU 400-WRITE-NOTIFICATIONS-EXIT
020300              END-IF
020400          END-IF.
020500      250-PROCESS-ONE-USER-EXIT.
020600          EXIT.
020700******************************************************************
020800*    300-COLLECT-DUE-TODOS - FULL SCAN OF TODO-MASTER FOR THIS     *
020900*    USER'S DEADLINE = TODAY ROWS.  TODO-MASTER HAS NO ALTERNATE   *
021000*    KEY ON USER-ID/DEADLINE, SO EVERY CANDIDATE PASSES THROUGH.   *
021100******************************************************************
021200      300-COLLECT-DUE-TODOS.
021300          OPEN INPUT TODO-MASTER.
021400          IF TMS-STATUS-1 NOT = "0"
021500              MOVE "OPEN-TODO" TO LOG-ERR-ROUTINE
021600              MOVE TODO-FILE-STATUS TO LOG-ERR-STATUS
021700              PERFORM DO-USERLOG-ERR THRU DO-USERLOG-ERR-EXIT
021800              GO TO 300-COLLECT-DUE-EXIT.
021900      300-COLLECT-DUE-READ.
022000          READ TODO-MASTER NEXT RECORD AT END
022100              GO TO 300-COLLECT-DUE-EOF.
022200          IF TDO-USER-ID = USR-USER-ID
022300              AND TDO-DEADLINE = W-CURR-CCYYMMDD
022400              AND DUE-CONTENT-COUNT < 200
022500              ADD 1 TO DUE-CONTENT-COUNT
022600              MOVE TDO-CONTENT TO DUE-CONTENT-ENTRY (DUE-CONTENT-COUNT)
022700          END-IF.
022800          GO TO 300-COLLECT-DUE-READ.
022900      300-COLLECT-DUE-EOF.
023000          CLOSE TODO-MASTER.
023100      300-COLLECT-DUE-EXIT.
023200          EXIT.
023300******************************************************************
023400*    350-FIND-MOBILE - MOBILE-MASTER IS KEYED BY USER-ID SO THIS   *
023500*    IS A DIRECT READ, NOT A SCAN.                                 *
023600******************************************************************
023700      350-FIND-MOBILE.
023800          OPEN INPUT MOBILE-MASTER.
023900          MOVE USR-USER-ID TO MOB-USER-ID.
024000          READ MOBILE-MASTER
024100              INVALID KEY
024200                  MOVE "9" TO MMS-STATUS-1.
024300          CLOSE MOBILE-MASTER.
024400      350-FIND-MOBILE-EXIT.
024500          EXIT.
024600******************************************************************
024700*    400-WRITE-NOTIFICATIONS - ONE NOTIFICATION-LOG ROW PER DUE    *
024800*    TODO COLLECTED FOR THIS USER.                                 *
024900******************************************************************
025000      400-WRITE-NOTIFICATIONS.
025100          MOVE ZERO TO TAB-IX.
025200      400-WRITE-NOTIFICATIONS-LOOP.
025300          ADD 1 TO TAB-IX.
025400          IF TAB-IX > DUE-CONTENT-COUNT
025500              GO TO 400-WRITE-NOTIFICATIONS-EXIT.
025600          MOVE MOB-CLIENT-ID TO NLR-CLIENT-ID.
025700          MOVE W-NOTIFY-TITLE TO NLR-NOTIFY-TITLE.
025800          STRING W-BODY-PREFIX DELIMITED BY SIZE
025900                  DUE-CONTENT-ENTRY (TAB-IX) DELIMITED BY SIZE
026000                  INTO NLR-NOTIFY-BODY.
026100          WRITE NOTIFICATION-LOG-REC.
026200          ADD 1 TO NOTIFY-COUNT.
026300          GO TO 400-WRITE-NOTIFICATIONS-LOOP.
026400      400-WRITE-NOTIFICATIONS-EXIT.
026500          EXIT.
026600******************************************************************
026700*    900-EXIT-PROGRAM                                              *
026800******************************************************************
026900      900-EXIT-PROGRAM.
027000          MOVE "Ended" TO LOGMSG-TEXT.
027100          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
027200          STOP RUN.
027300      900-EXIT-PROGRAM-EXIT.
027400          EXIT.
027500******************************************************************
027600*    LOGGING PARAGRAPHS                                           *
027700******************************************************************
027800      DO-USERLOG.
027900          DISPLAY LOGMSG.
028000      DO-USERLOG-EXIT.
028100          EXIT.
028200      DO-USERLOG-ERR.
028300          DISPLAY LOGMSG-ERR.
028400      DO-USERLOG-ERR-EXIT.
028500          EXIT.
