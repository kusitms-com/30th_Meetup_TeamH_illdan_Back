000100******************************************************************
000200*    (c) 2026 Poptato Data Services.  All Rights Reserved.       *
000300*                                                                *
000400*    MEMBER:  TDOREC                                             *
000500*    TODO-RECORD - the to-do master file record.  One occurrence *
000600*    per to-do item, BACKLOG/TODAY/YESTERDAY, owned by a single  *
000700*    USER-MASTER row.  COPY'd into every program that opens      *
000800*    TODO-MASTER (TDOROLL, TDONOTFY, TDOBKLST, TDOBKADD,         *
000900*    TDOHSLST, TDOYSLST) so the layout only lives in one place.  *
001000*                                                                *
001100*    CHANGED:  1991-02-11  RTD  INITIAL CUT, CARVED OUT OF THE   *
001200*              OLD COMBINED USER/ITEM FILE LAYOUT.               *
001300*    CHANGED:  1994-07-19  RTD  ADD TDO-CATEGORY-ID - CATEGORY   *
001400*              GROUPING TIED IN BY THE FRONT-END REWRITE.        *
001500*    CHANGED:  1999-01-06  LMK  Y2K - TDO-DEADLINE AND           *
001600*              TDO-CREATED-DATE WERE PIC 9(6) (YYMMDD), WIDENED  *
001700*              TO PIC 9(8) (YYYYMMDD) PER STANDARDS MEMO 98-114. *
001800******************************************************************
001900 01  TDO-RECORD.
002000     05  TDO-ID                      PIC 9(9).
002100     05  TDO-USER-ID                 PIC 9(9).
002200     05  TDO-CONTENT                 PIC X(255).
002300     05  TDO-TYPE                    PIC X(9).
002400         88  TDO-IS-BACKLOG              VALUE "BACKLOG".
002500         88  TDO-IS-TODAY                VALUE "TODAY".
002600         88  TDO-IS-YESTERDAY            VALUE "YESTERDAY".
002700     05  TDO-TODAY-STATUS            PIC X(10).
002800         88  TDO-STAT-INCOMPLETE         VALUE "INCOMPLETE".
002900         88  TDO-STAT-COMPLETED          VALUE "COMPLETED".
003000         88  TDO-STAT-BLANK              VALUE SPACES.
003100     05  TDO-IS-BOOKMARK             PIC X(1).
003200         88  TDO-BOOKMARKED              VALUE "Y".
003300     05  TDO-IS-REPEAT               PIC X(1).
003400         88  TDO-REPEATS                 VALUE "Y".
003500     05  TDO-DEADLINE                PIC 9(8).
003600     05  TDO-DEADLINE-R REDEFINES TDO-DEADLINE.
003700         10  TDO-DEADLINE-CCYY           PIC 9(4).
003800         10  TDO-DEADLINE-MM             PIC 9(2).
003900         10  TDO-DEADLINE-DD             PIC 9(2).
004000     05  TDO-BACKLOG-ORDER           PIC S9(9).
004100     05  TDO-TODAY-ORDER             PIC S9(9).
004200     05  TDO-CATEGORY-ID             PIC 9(9).
004300     05  TDO-CREATED-DATE            PIC 9(8).
004400     05  TDO-CREATED-DATE-R REDEFINES TDO-CREATED-DATE.
004500         10  TDO-CREATED-CCYY            PIC 9(4).
004600         10  TDO-CREATED-MM              PIC 9(2).
004700         10  TDO-CREATED-DD              PIC 9(2).
004800     05  FILLER                      PIC X(15).
