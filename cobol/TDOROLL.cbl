000100******************************************************************
000200*    (c) 2026 Poptato Data Services.  All Rights Reserved.       *
000300*                                                                *
000400* #ident "@(#) poptato/batch/TDOROLL.cbl    $Revision: 1.9 $"    *
000500*                                                                *
000600      IDENTIFICATION DIVISION.
000700      PROGRAM-ID.  TDOROLL.
000800      AUTHOR.      R. T. DUCHESNE.
000900      INSTALLATION. POPTATO DATA SERVICES - NIGHT BATCH.
001000      DATE-WRITTEN. 02/11/91.
001100      DATE-COMPILED.
001200      SECURITY.    UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001300******************************************************************
001400*    TDOROLL - NIGHTLY TODO-TYPE ROLLOVER, STEPS A, B AND C.       *
001500*    RECLASSIFIES YESTERDAY'S BACKLOG/TODAY ROWS AND SETTLES THE   *
001600*    NEXT DAY'S TODAY ROWS.  RUN ONCE A NIGHT AT 00:00:00 AHEAD    *
001700*    OF TDONOTFY.  REPLACES THE OLD NIGHTLY CARRYOVER JOB, WHICH  *
001800*    RAN THE SAME READ, DECIDE EXISTS/NOT, REWRITE-OR-WRITE SHAPE  *
001900*    AGAINST TODO-MASTER BUT HAD NO BACKLOG COUNTDOWN - THAT CAME  *
001950*    LATER, SEE THE CHANGE LOG BELOW.                             *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ----------                                                  *
002300*    02/11/91  RTD  0000  INITIAL CUT - STEP A ONLY, NO BACKLOG   *
002400*                         COUNTDOWN YET.                         *
002500*    06/30/91  RTD  0031  STEP B - SWEEP YESTERDAY ADDED.         *
002600*    11/04/92  RTD  0058  BACKLOG-ORDER COUNTDOWN PER-USER, TO    *
002700*                         MATCH THE FRONT DESK'S "PUT COMPLETED   *
002800*                         REPEATS ON TOP" REQUEST.                *
002900*    01/06/99  LMK  0101  Y2K - TDO-DEADLINE/TDO-CREATED-DATE     *
003000*                         WIDENED TO 8 DIGITS, SEE TDOREC.        *
003100*    09/18/00  LMK  0114  UPDATED-ID TABLE ADDED SO STEP B NEVER   *
003200*                         REPROCESSES A ROW STEP A ALREADY TOUCHED*
003300*    03/02/04  PJS  0147  W-RUN-DATE NOW FROM ACCEPT FROM DATE      *
003400*                         INSTEAD OF A CARD PARAMETER.             *
003500*    10/21/07  PJS  0163  UPD-ID-TAB/TDY-USER-TAB BUMPED TO 4000/  *
003600*                         2000 ENTRIES - NIGHTLY VOLUME GROWTH.   *
003610*    04/09/09  PJS  0171  250-RECLASSIFY-ONE NOW ADDS A USER TO    *
003620*                         TDY-USER-TAB ON A MISS INSTEAD OF       *
003630*                         TRUSTING WHATEVER FOUND-IX WAS LEFT  *
003640*                         POINTING AT BY THE LAST USER LOOKED UP. *
003650*                         A USER WITH NO EXISTING BACKLOG ROWS    *
003660*                         WAS GETTING SOMEONE ELSE'S COUNTDOWN    *
003670*                         VALUE - FOUND WHEN THE 4/07 HELP DESK   *
003680*                         TICKET CAME IN ABOUT OUT-OF-ORDER       *
003690*                         BACKLOGS.                               *
003700******************************************************************
003800      ENVIRONMENT DIVISION.
003900      CONFIGURATION SECTION.
004000      SOURCE-COMPUTER.  USL-486.
004100      OBJECT-COMPUTER.  USL-486.
004200      SPECIAL-NAMES.
004300          C01 IS TOP-OF-FORM.
004400*
004500      INPUT-OUTPUT SECTION.
004600      FILE-CONTROL.
004700          SELECT TODO-MASTER ASSIGN TO TODOMSTR
004800              ORGANIZATION IS INDEXED
004900              ACCESS MODE IS DYNAMIC
005000              RECORD KEY IS TDO-ID
005100              FILE STATUS IS TODO-FILE-STATUS.
005200*
005300      DATA DIVISION.
005400      FILE SECTION.
005500      FD  TODO-MASTER
005600          LABEL RECORD IS STANDARD
005700          VALUE OF FILE-ID IS "TODOMSTR".
005800      COPY TDOREC.
005900*
006000      WORKING-STORAGE SECTION.
006100******************************************************************
006200*    FILE STATUS                                                 *
006300******************************************************************
006400      01  TODO-FILE-STATUS.
006500          05  TMS-STATUS-1            PIC X.
006600          05  TMS-STATUS-2            PIC X.
006700******************************************************************
006800*    LOG MESSAGE DEFINITIONS - SAME START/END TRACE HABIT USED     *
006900*    ACROSS THE NIGHT BATCH SUITE, WRITTEN STRAIGHT TO SYSOUT.     *
007100******************************************************************
007200      01  LOGMSG.
007300          05  FILLER              PIC X(10) VALUE "TDOROLL =>".
007400          05  LOGMSG-TEXT         PIC X(50).
007500      01  LOGMSG-ERR.
007600          05  FILLER              PIC X(14) VALUE "TDOROLL ERR =>".
007700          05  LOG-ERR-ROUTINE     PIC X(10).
007800          05  FILLER              PIC X(21) VALUE " FAILED: FILE-STATUS = ".
007900          05  LOG-ERR-STATUS      PIC X(2).
008000******************************************************************
008100*    RUN-DATE WORK AREA - THREE REDEFINES LIVE HERE: THE FULL      *
008200*    CCYYMMDD VIEW, THE SPLIT CCYY/MM/DD VIEW, AND A COMP-5 BINARY *
008300*    VIEW USED ONLY FOR THE (RARE) DATE COMPARE ARITHMETIC.        *
008400******************************************************************
008500      01  W-CURRENT-DATE-REC.
008600          05  W-CURR-CCYYMMDD         PIC 9(8).
008700          05  W-CURR-HHMMSS           PIC 9(6).
008800          05  FILLER                  PIC X(08).
008900      01  W-RUN-DATE REDEFINES W-CURRENT-DATE-REC.
009000          05  W-RUN-DATE-PARTS.
009100              10  W-RUN-CCYY          PIC 9(4).
009200              10  W-RUN-MM            PIC 9(2).
009300              10  W-RUN-DD            PIC 9(2).
009400          05  FILLER                  PIC X(14).
009500      01  W-RUN-DATE-NUM REDEFINES W-CURRENT-DATE-REC.
009600          05  W-RUN-DATE-BIN          PIC 9(8) COMP.
009700          05  FILLER                  PIC X(10).
009750******************************************************************
009760*    SYSTEM-DATE ACCEPT AREA AND CENTURY WINDOW - ACCEPT FROM DATE  *
009770*    ONLY RETURNS A 2-DIGIT YEAR, SO WE WINDOW IT OURSELVES RATHER  *
009780*    THAN TRUST THE RUNTIME (SEE CHANGE LOG 01/06/99).              *
009790******************************************************************
009791      01  W-TODAY-ACCEPT.
009792          05  W-TODAY-YY              PIC 9(2).
009793          05  W-TODAY-MM              PIC 9(2).
009794          05  W-TODAY-DD              PIC 9(2).
009795      77  W-TODAY-CENTURY             PIC 9(2) COMP VALUE ZERO.
009800******************************************************************
009900*    PER-USER BACKLOG-ORDER COUNTDOWN TABLE                        *
010000******************************************************************
010100      77  TDY-USER-COUNT              PIC 9(4) COMP VALUE ZERO.
010200      01  TDY-USER-TAB.
010300          05  TDY-USER-ENTRY OCCURS 2000 TIMES.
010400              10  TDY-TAB-USER-ID     PIC 9(9).
010500              10  TDY-NEXT-ORDER      PIC S9(9) COMP.
010600******************************************************************
010700*    STEP-A UPDATED-ID EXCLUSION TABLE - READ BY STEP B            *
010800******************************************************************
010900      77  UPD-ID-COUNT                PIC 9(4) COMP VALUE ZERO.
011000      01  UPD-ID-TAB.
011100          05  UPD-ID-ENTRY OCCURS 4000 TIMES PIC 9(9).
011200******************************************************************
011300*    MISCELLANEOUS COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP     *
011400*    STANDARD FOR WORK COUNTERS (SEE STANDARDS MEMO 98-114).       *
011500******************************************************************
011600      77  TAB-IX                   PIC 9(4) COMP VALUE ZERO.
011700      77  FOUND-IX                 PIC 9(4) COMP VALUE ZERO.
011800      77  MIN-BACKLOG-ORDER        PIC S9(9) COMP VALUE ZERO.
011900      77  RECLASS-COUNT            PIC 9(7) COMP VALUE ZERO.
012000      77  SWEEP-COUNT              PIC 9(7) COMP VALUE ZERO.
012100      77  FOUND-SW                 PIC X VALUE "N".
012200          88  ENTRY-FOUND              VALUE "Y".
012300          88  ENTRY-NOT-FOUND          VALUE "N".
012400*
012500      LINKAGE SECTION.
012600*
012700      PROCEDURE DIVISION.
012800      100-START-TDOROLL.
012900          MOVE "Started" TO LOGMSG-TEXT.
013000          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
013050          PERFORM 110-GET-RUN-DATE THRU 110-GET-RUN-DATE-EXIT.
013200*
013300          PERFORM 150-BUILD-MIN-TABLE THRU 150-BUILD-MIN-EXIT.
013400          PERFORM 200-STEP-A-RECLASSIFY THRU 200-STEP-A-EXIT.
013500          PERFORM 400-STEP-B-SWEEP THRU 400-STEP-B-EXIT.
013600*
013700          MOVE "Reclassify/sweep complete" TO LOGMSG-TEXT.
013800          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
013900          PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
013910******************************************************************
013920*    110-GET-RUN-DATE - ACCEPT FROM DATE GIVES A 2-DIGIT YEAR, SO   *
013930*    WE WINDOW IT THE SAME WAY THE STANDARDS MEMO 98-114 Y2K PATCH  *
013940*    WINDOWED TDO-DEADLINE/TDO-CREATED-DATE: YY < 50 IS 20YY, ELSE  *
013950*    19YY.                                                         *
013960******************************************************************
013970      110-GET-RUN-DATE.
013980          ACCEPT W-TODAY-ACCEPT FROM DATE.
013981          IF W-TODAY-YY < 50
013982              MOVE 20 TO W-TODAY-CENTURY
013983          ELSE
013984              MOVE 19 TO W-TODAY-CENTURY
013985          END-IF.
013986          COMPUTE W-RUN-CCYY = (W-TODAY-CENTURY * 100) + W-TODAY-YY.
013987          MOVE W-TODAY-MM TO W-RUN-MM.
013988          MOVE W-TODAY-DD TO W-RUN-DD.
013989          MOVE ZERO TO W-CURR-HHMMSS.
013990      110-GET-RUN-DATE-EXIT.
013991          EXIT.
014000******************************************************************
014100*    150-BUILD-MIN-TABLE - PASS 1.  FOR EVERY BACKLOG ROW, TRACK   *
014200*    THE LOWEST TDO-BACKLOG-ORDER SEEN SO FAR PER USER.  THIS      *
014300*    BECOMES STEP A'S "MINIMUM EXISTING BACKLOG-ORDER".            *
014400******************************************************************
014500      150-BUILD-MIN-TABLE.
014600          OPEN INPUT TODO-MASTER.
014700          IF TMS-STATUS-1 NOT = "0"
014800              MOVE "OPEN-BLD" TO LOG-ERR-ROUTINE
014900              MOVE TODO-FILE-STATUS TO LOG-ERR-STATUS
015000              PERFORM DO-USERLOG-ERR THRU DO-USERLOG-ERR-EXIT
015100              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
015200      150-BUILD-MIN-READ.
015300          READ TODO-MASTER NEXT RECORD AT END
015400              GO TO 150-BUILD-MIN-EOF.
015500          IF TDO-IS-BACKLOG
015600              PERFORM 170-TRACK-MINIMUM THRU 170-TRACK-MINIMUM-EXIT.
015700          GO TO 150-BUILD-MIN-READ.
015800      150-BUILD-MIN-EOF.
015900          CLOSE TODO-MASTER.
016000      150-BUILD-MIN-EXIT.
016100          EXIT.
016200******************************************************************
016300*    170-TRACK-MINIMUM - FIND OR ADD THE USER'S TABLE ENTRY, KEEP  *
016400*    TDY-NEXT-ORDER AS (LOWEST BACKLOG-ORDER SEEN) - 1, WHICH IS   *
016500*    EXACTLY STEP A'S STARTING-ORDER.                             *
016600******************************************************************
016700      170-TRACK-MINIMUM.
016800          PERFORM 220-FIND-USER-ENTRY THRU 220-FIND-USER-EXIT.
016900          IF ENTRY-FOUND
017000              IF TDO-BACKLOG-ORDER - 1 < TDY-NEXT-ORDER (FOUND-IX)
017100                  MOVE TDO-BACKLOG-ORDER TO MIN-BACKLOG-ORDER
017200                  COMPUTE TDY-NEXT-ORDER (FOUND-IX) =
017300                          MIN-BACKLOG-ORDER - 1
017400              END-IF
017500          ELSE
017600              PERFORM 230-ADD-USER-ENTRY THRU 230-ADD-USER-EXIT
017700              COMPUTE TDY-NEXT-ORDER (FOUND-IX) =
017800                      TDO-BACKLOG-ORDER - 1
017900          END-IF.
018000      170-TRACK-MINIMUM-EXIT.
018100          EXIT.
018200******************************************************************
018300*    200-STEP-A-RECLASSIFY - PASS 2.  EVERY TODAY ROW, IN READ     *
018400*    ORDER, RECLASSIFIED PER THE PRECEDENCE RULE BELOW.            *
018500******************************************************************
018600      200-STEP-A-RECLASSIFY.
018700          OPEN I-O TODO-MASTER.
018800          IF TMS-STATUS-1 NOT = "0"
018900              MOVE "OPEN-STPA" TO LOG-ERR-ROUTINE
019000              MOVE TODO-FILE-STATUS TO LOG-ERR-STATUS
019100              PERFORM DO-USERLOG-ERR THRU DO-USERLOG-ERR-EXIT
019200              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
019300      200-STEP-A-READ.
019400          READ TODO-MASTER NEXT RECORD AT END
019500              GO TO 200-STEP-A-EOF.
019600          IF TDO-IS-TODAY
019700              PERFORM 250-RECLASSIFY-ONE THRU 250-RECLASSIFY-ONE-EXIT.
019800          GO TO 200-STEP-A-READ.
019900      200-STEP-A-EOF.
020000          CLOSE TODO-MASTER.
020100      200-STEP-A-EXIT.
020200          EXIT.
020300******************************************************************
020400*    250-RECLASSIFY-ONE - THE PRECEDENCE CHECK IS ORDER-SENSITIVE: *
020500*    COMPLETED-AND-REPEAT IS TESTED BEFORE INCOMPLETE, PER THE     *
020600*    SOURCE.  A ROW THAT IS BOTH NEVER FALLS INTO THE INCOMPLETE   *
020700*    BRANCH.                                                      *
020800******************************************************************
020900      250-RECLASSIFY-ONE.
021000          IF TDO-STAT-COMPLETED AND TDO-REPEATS
021100              PERFORM 220-FIND-USER-ENTRY THRU 220-FIND-USER-EXIT
021110              IF ENTRY-NOT-FOUND
021120                  PERFORM 230-ADD-USER-ENTRY THRU 230-ADD-USER-EXIT
021130                  COMPUTE TDY-NEXT-ORDER (FOUND-IX) = 0 - 1
021140              END-IF
021200              MOVE "BACKLOG" TO TDO-TYPE
021300              MOVE SPACES TO TDO-TODAY-STATUS
021400              MOVE ZERO TO TDO-TODAY-ORDER
021500              MOVE TDY-NEXT-ORDER (FOUND-IX) TO TDO-BACKLOG-ORDER
021600              SUBTRACT 1 FROM TDY-NEXT-ORDER (FOUND-IX)
021700              PERFORM 280-REWRITE-CURRENT THRU 280-REWRITE-CURRENT-EXIT
021800              PERFORM 270-MARK-UPDATED THRU 270-MARK-UPDATED-EXIT
021900              ADD 1 TO RECLASS-COUNT
022000          ELSE
022100              IF TDO-STAT-INCOMPLETE
022200                  MOVE "YESTERDAY" TO TDO-TYPE
022300                  MOVE ZERO TO TDO-TODAY-ORDER
022400                  PERFORM 280-REWRITE-CURRENT THRU 280-REWRITE-CURRENT-EXIT
022500                  PERFORM 270-MARK-UPDATED THRU 270-MARK-UPDATED-EXIT
022600                  ADD 1 TO RECLASS-COUNT
022700              END-IF
022800          END-IF.
022900      250-RECLASSIFY-ONE-EXIT.
023000          EXIT.
023100******************************************************************
023200*    270-MARK-UPDATED - ADD TDO-ID TO THE EXCLUSION TABLE STEP B   *
023300*    CONSULTS BEFORE SWEEPING A YESTERDAY ROW.                     *
023400******************************************************************
023500      270-MARK-UPDATED.
023600          ADD 1 TO UPD-ID-COUNT.
023700          MOVE TDO-ID TO UPD-ID-ENTRY (UPD-ID-COUNT).
023800      270-MARK-UPDATED-EXIT.
023900          EXIT.
024000******************************************************************
024100*    280-REWRITE-CURRENT - COMMON REWRITE, STEP C FOR BOTH A & B.  *
024200******************************************************************
024300      280-REWRITE-CURRENT.
024400          REWRITE TDO-RECORD
024500              INVALID KEY
024600                  MOVE "REWRITE" TO LOG-ERR-ROUTINE
024700                  MOVE TODO-FILE-STATUS TO LOG-ERR-STATUS
024800                  PERFORM DO-USERLOG-ERR THRU DO-USERLOG-ERR-EXIT.
024900      280-REWRITE-CURRENT-EXIT.
025000          EXIT.
025100******************************************************************
025200*    220-FIND-USER-ENTRY / 230-ADD-USER-ENTRY - LINEAR TABLE       *
025300*    SEARCH.  THE TABLE IS SMALL ENOUGH (ONE ENTRY PER ACTIVE      *
025400*    USER PER NIGHT) THAT A LINEAR SCAN IS CHEAPER THAN KEEPING    *
025500*    THE TABLE SORTED.                                             *
025600******************************************************************
025700      220-FIND-USER-ENTRY.
025800          MOVE "N" TO FOUND-SW.
025900          MOVE ZERO TO TAB-IX.
026000      220-FIND-USER-LOOP.
026100          ADD 1 TO TAB-IX.
026200          IF TAB-IX > TDY-USER-COUNT
026300              GO TO 220-FIND-USER-EXIT.
026400          IF TDY-TAB-USER-ID (TAB-IX) = TDO-USER-ID
026500              MOVE "Y" TO FOUND-SW
026600              MOVE TAB-IX TO FOUND-IX
026700              GO TO 220-FIND-USER-EXIT.
026800          GO TO 220-FIND-USER-LOOP.
026900      220-FIND-USER-EXIT.
027000          EXIT.
027100      230-ADD-USER-ENTRY.
027200          ADD 1 TO TDY-USER-COUNT.
027300          MOVE TDY-USER-COUNT TO FOUND-IX.
027400          MOVE TDO-USER-ID TO TDY-TAB-USER-ID (FOUND-IX).
027500          MOVE ZERO TO TDY-NEXT-ORDER (FOUND-IX).
027600      230-ADD-USER-EXIT.
027700          EXIT.
027800******************************************************************
027900*    400-STEP-B-SWEEP - PASS 3.  EVERY YESTERDAY ROW NOT ALREADY   *
028000*    TOUCHED BY STEP A.                                            *
028100******************************************************************
028200      400-STEP-B-SWEEP.
028300          OPEN I-O TODO-MASTER.
028400          IF TMS-STATUS-1 NOT = "0"
028500              MOVE "OPEN-STPB" TO LOG-ERR-ROUTINE
028600              MOVE TODO-FILE-STATUS TO LOG-ERR-STATUS
028700              PERFORM DO-USERLOG-ERR THRU DO-USERLOG-ERR-EXIT
028800              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
028900      400-STEP-B-READ.
029000          READ TODO-MASTER NEXT RECORD AT END
029100              GO TO 400-STEP-B-EOF.
029200          IF TDO-IS-YESTERDAY
029300              PERFORM 420-CHECK-EXCLUDED THRU 420-CHECK-EXCLUDED-EXIT
029400              IF ENTRY-NOT-FOUND
029500                  PERFORM 450-SWEEP-ONE THRU 450-SWEEP-ONE-EXIT
029600              END-IF
029700          END-IF.
029800          GO TO 400-STEP-B-READ.
029900      400-STEP-B-EOF.
030000          CLOSE TODO-MASTER.
030100      400-STEP-B-EXIT.
030200          EXIT.
030300******************************************************************
030400*    420-CHECK-EXCLUDED - LINEAR SEARCH OF THE STEP-A UPDATED-ID   *
030500*    TABLE.                                                       *
030600******************************************************************
030700      420-CHECK-EXCLUDED.
030800          MOVE "N" TO FOUND-SW.
030900          MOVE ZERO TO TAB-IX.
031000      420-CHECK-EXCLUDED-LOOP.
031100          ADD 1 TO TAB-IX.
031200          IF TAB-IX > UPD-ID-COUNT
031300              GO TO 420-CHECK-EXCLUDED-EXIT.
031400          IF UPD-ID-ENTRY (TAB-IX) = TDO-ID
031500              MOVE "Y" TO FOUND-SW
031600              GO TO 420-CHECK-EXCLUDED-EXIT.
031700          GO TO 420-CHECK-EXCLUDED-LOOP.
031800      420-CHECK-EXCLUDED-EXIT.
031900          EXIT.
032000******************************************************************
032100*    450-SWEEP-ONE - SAME COMPLETED/REPEAT TEST AS STEP A, BUT     *
032200*    NO ORDER REASSIGNMENT - THE SOURCE LEAVES BACKLOG-ORDER AS-IS.*
032300******************************************************************
032400      450-SWEEP-ONE.
032500          IF TDO-STAT-INCOMPLETE
032600              MOVE "BACKLOG" TO TDO-TYPE
032700              MOVE SPACES TO TDO-TODAY-STATUS
032800              PERFORM 280-REWRITE-CURRENT THRU 280-REWRITE-CURRENT-EXIT
032900              ADD 1 TO SWEEP-COUNT
033000          ELSE
033100              IF TDO-STAT-COMPLETED AND TDO-REPEATS
033200                  MOVE "BACKLOG" TO TDO-TYPE
033300                  MOVE SPACES TO TDO-TODAY-STATUS
033400                  PERFORM 280-REWRITE-CURRENT THRU 280-REWRITE-CURRENT-EXIT
033500                  ADD 1 TO SWEEP-COUNT
033600              END-IF
033700          END-IF.
033800      450-SWEEP-ONE-EXIT.
033900          EXIT.
034000******************************************************************
034100*    900-EXIT-PROGRAM                                              *
034200******************************************************************
034300      900-EXIT-PROGRAM.
034400          MOVE "Ended" TO LOGMSG-TEXT.
034500          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
034600          STOP RUN.
034700      900-EXIT-PROGRAM-EXIT.
034800          EXIT.
034900******************************************************************
035000*    LOGGING PARAGRAPHS - DO-USERLOG/DO-USERLOG-ERR BRACKET EVERY  *
035100*    RUN IN THE NIGHT BATCH SUITE WITH A START AND END TRACE LINE. *
035200******************************************************************
035300      DO-USERLOG.
035400          DISPLAY LOGMSG.
035500      DO-USERLOG-EXIT.
035600          EXIT.
035700      DO-USERLOG-ERR.
035800          DISPLAY LOGMSG-ERR.
035900      DO-USERLOG-ERR-EXIT.
036000          EXIT.
