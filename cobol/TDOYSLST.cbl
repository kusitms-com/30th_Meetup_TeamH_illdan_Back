000100******************************************************************
000200*    (c) 2026 Poptato Data Services.  All Rights Reserved.       *
000300*                                                                *
000400* #ident "@(#) poptato/batch/TDOYSLST.cbl    $Revision: 1.7 $"   *
000500*                                                                *
000600      IDENTIFICATION DIVISION.
000700      PROGRAM-ID.  TDOYSLST.
000800      AUTHOR.      R. T. DUCHESNE.
000900      INSTALLATION. POPTATO DATA SERVICES - NIGHT BATCH.
001000      DATE-WRITTEN. 04/09/91.
001100      DATE-COMPILED.
001200      SECURITY.    UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001300******************************************************************
001400*    TDOYSLST - YESTERDAY LIST EXTRACT.  ONE-CARD REQUEST          *
001500*    (USER-ID/PAGE/SIZE) OFF SYSIN, VALIDATES THE USER, AND        *
001600*    WRITES THE PAGE OF STILL-INCOMPLETE YESTERDAY ROWS - THE     *
001700*    ONES TDOROLL HASN'T SWEPT TO BACKLOG YET.  SAME READ-AND-     *
001800*    REPORT SHAPE AS THE OTHER EXTRACT JOBS.                      *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ----------                                                  *
002300*    04/09/91  RTD  0000  INITIAL CUT.                           *
002400*    09/14/93  RTD  0019  ADD PAGE/SIZE WINDOWING, SAME AS THE    *
002500*                         BACKLOG LIST JOB GOT LAST MONTH.        *
002600*    01/06/99  LMK  0033  Y2K - NO DATE FIELDS HERE, CARRIES THE  *
002700*                         STANDARD MEMO 98-114 NUMBER BY HABIT.   *
002800*    06/19/02  PJS  0044  TOTAL-PAGE-COUNT ROUNDING FIX, SAME     *
002900*                         PATCH AS TDOBKLST 0044.                 *
003000*    11/02/05  PJS  0059  CARD VALIDATION - REJECT SIZE OF ZERO,   *
003100*                         SAME PATCH AS TDOBKLST 0059.            *
003200******************************************************************
003300      ENVIRONMENT DIVISION.
003400      CONFIGURATION SECTION.
003500      SOURCE-COMPUTER.  USL-486.
003600      OBJECT-COMPUTER.  USL-486.
003700      SPECIAL-NAMES.
003800          C01 IS TOP-OF-FORM.
003900*
004000      INPUT-OUTPUT SECTION.
004100      FILE-CONTROL.
004200          SELECT CONTROL-CARD ASSIGN TO SYSIN
004300              ORGANIZATION IS SEQUENTIAL
004400              FILE STATUS IS CARD-FILE-STATUS.
004500*
004600          SELECT USER-MASTER ASSIGN TO USERMSTR
004700              ORGANIZATION IS INDEXED
004800              ACCESS MODE IS DYNAMIC
004900              RECORD KEY IS USR-USER-ID
005000              FILE STATUS IS USER-FILE-STATUS.
005100*
005200          SELECT TODO-MASTER ASSIGN TO TODOMSTR
005300              ORGANIZATION IS INDEXED
005400              ACCESS MODE IS DYNAMIC
005500              RECORD KEY IS TDO-ID
005600              FILE STATUS IS TODO-FILE-STATUS.
005700*
005800          SELECT YESTERDAY-LIST-REPORT ASSIGN TO YESLSTRP
005900              ORGANIZATION IS SEQUENTIAL
006000              FILE STATUS IS RPT-FILE-STATUS.
006100*
006200      DATA DIVISION.
006300      FILE SECTION.
006400      FD  CONTROL-CARD
006500          LABEL RECORD IS STANDARD.
006600      01  CONTROL-CARD-REC.
006700          05  CC-USER-ID              PIC 9(9).
006800          05  CC-PAGE                 PIC 9(5).
006900          05  CC-SIZE                 PIC 9(5).
007000          05  FILLER                  PIC X(61).
007100*
007200      FD  USER-MASTER
007300          LABEL RECORD IS STANDARD
007400          VALUE OF FILE-ID IS "USERMSTR".
007500      COPY USRREC.
007600*
007700      FD  TODO-MASTER
007800          LABEL RECORD IS STANDARD
007900          VALUE OF FILE-ID IS "TODOMSTR".
008000      COPY TDOREC.
008100*
008200      FD  YESTERDAY-LIST-REPORT
008300          LABEL RECORD IS STANDARD
008400          VALUE OF FILE-ID IS "YESLSTRP".
008500      01  YES-REPORT-LINE.
008600          05  YES-LINE-TYPE           PIC X(1).
008700              88  YES-HEADER-LINE         VALUE "H".
008800              88  YES-DETAIL-LINE         VALUE "D".
008900          05  YES-TOTAL-COUNT         PIC 9(9).
009000          05  YES-TOTAL-PAGE-COUNT    PIC 9(5).
009100          05  YES-TODO-ID             PIC 9(9).
009200          05  YES-CONTENT             PIC X(255).
009300          05  YES-IS-BOOKMARK         PIC X(1).
009400          05  YES-DEADLINE            PIC 9(8).
009500          05  FILLER                  PIC X(09).
009600*
009700      WORKING-STORAGE SECTION.
009800      01  CARD-FILE-STATUS.
009900          05  CCS-STATUS-1            PIC X.
010000          05  CCS-STATUS-2            PIC X.
010100      01  USER-FILE-STATUS.
010200          05  UMS-STATUS-1            PIC X.
010300          05  UMS-STATUS-2            PIC X.
010400      01  TODO-FILE-STATUS.
010500          05  TMS-STATUS-1            PIC X.
010600          05  TMS-STATUS-2            PIC X.
010700      01  RPT-FILE-STATUS.
010800          05  RFS-STATUS-1            PIC X.
010900          05  RFS-STATUS-2            PIC X.
011000******************************************************************
011100*    LOG MESSAGE DEFINITIONS                                      *
011200******************************************************************
011300      01  LOGMSG.
011400          05  FILLER              PIC X(11) VALUE "TDOYSLST =>".
011500          05  LOGMSG-TEXT         PIC X(50).
011600      01  LOGMSG-ERR.
011700          05  FILLER              PIC X(15) VALUE "TDOYSLST ERR =>".
011800          05  LOG-ERR-ROUTINE     PIC X(10).
011900          05  FILLER              PIC X(21) VALUE " FAILED: FILE-STATUS = ".
012000          05  LOG-ERR-STATUS      PIC X(2).
012100******************************************************************
012200*    PAGE-WINDOW WORK AREA - REDEFINES #1 (BINARY VIEW) AND #2     *
012300*    (SPLIT VIEW), SAME SHAPE AS TDOBKLST SO THE TWO JOBS MATCH.   *
012400******************************************************************
012500      01  W-PAGE-WINDOW.
012600          05  W-LOW-ROW               PIC 9(9).
012700          05  W-HIGH-ROW              PIC 9(9).
012800      01  W-PAGE-WINDOW-BIN REDEFINES W-PAGE-WINDOW.
012900          05  W-LOW-ROW-BIN           PIC 9(9) COMP.
013000          05  W-HIGH-ROW-BIN          PIC 9(9) COMP.
013100      01  W-PAGE-WINDOW-SPLIT REDEFINES W-PAGE-WINDOW.
013200          05  W-LOW-ROW-SPLIT.
013300              10  W-LOW-MILLIONS      PIC 9(3).
013400              10  W-LOW-UNITS         PIC 9(6).
013500          05  W-HIGH-ROW-SPLIT.
013600              10  W-HIGH-MILLIONS     PIC 9(3).
013700              10  W-HIGH-UNITS        PIC 9(6).
013800*
013900      77  MATCH-COUNT              PIC 9(9) COMP VALUE ZERO.
014000      77  ROW-NUMBER               PIC 9(9) COMP VALUE ZERO.
014100      77  PAGE-COUNT               PIC 9(5) COMP VALUE ZERO.
014200      77  REMAINDER                PIC 9(9) COMP VALUE ZERO.
014300      77  DETAIL-COUNT             PIC 9(9) COMP VALUE ZERO.
014400      77  USER-FOUND-SW            PIC X(1) VALUE "N".
014500          88  USER-FOUND               VALUE "Y".
014600*
014700      LINKAGE SECTION.
014800*
014900      PROCEDURE DIVISION.
015000      100-START-TDOYSLST.
015100          MOVE "Started" TO LOGMSG-TEXT.
015200          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
015300*
015400          OPEN INPUT CONTROL-CARD.
015500          READ CONTROL-CARD AT END
015600              MOVE "NO CARD" TO LOGMSG-TEXT
015700              PERFORM DO-USERLOG THRU DO-USERLOG-EXIT
015800              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
015900          CLOSE CONTROL-CARD.
016000          IF CC-SIZE = ZERO
016100              MOVE "BAD CARD - SIZE IS ZERO" TO LOGMSG-TEXT
016200              PERFORM DO-USERLOG THRU DO-USERLOG-EXIT
016300              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
016400*
016500          PERFORM 150-VALIDATE-USER THRU 150-VALIDATE-USER-EXIT.
016600          IF NOT USER-FOUND
016700              MOVE "USER NOT FOUND - ABORTING, NO READ/WRITE"
016800                  TO LOGMSG-TEXT
016900              PERFORM DO-USERLOG THRU DO-USERLOG-EXIT
017000              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
017100*
017200          COMPUTE W-LOW-ROW-BIN = (CC-PAGE * CC-SIZE) + 1.
017300          COMPUTE W-HIGH-ROW-BIN = W-LOW-ROW-BIN + CC-SIZE - 1.
017400*
017500          OPEN OUTPUT YESTERDAY-LIST-REPORT.
017600          OPEN INPUT TODO-MASTER.
017700          IF TMS-STATUS-1 NOT = "0"
017800              MOVE "OPEN-TODO" TO LOG-ERR-ROUTINE
017900              MOVE TODO-FILE-STATUS TO LOG-ERR-STATUS
018000              PERFORM DO-USERLOG-ERR THRU DO-USERLOG-ERR-EXIT
018100              PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
018200*
018300          PERFORM 200-COUNT-PASS THRU 200-COUNT-PASS-EXIT.
018400          CLOSE TODO-MASTER.
018500*
018600          COMPUTE PAGE-COUNT = MATCH-COUNT / CC-SIZE.
018700          COMPUTE REMAINDER = MATCH-COUNT -
018800              (PAGE-COUNT * CC-SIZE).
018900          IF REMAINDER > ZERO
019000              ADD 1 TO PAGE-COUNT.
019100*
019200          MOVE "H" TO YES-LINE-TYPE.
019300          MOVE MATCH-COUNT TO YES-TOTAL-COUNT.
019400          MOVE PAGE-COUNT TO YES-TOTAL-PAGE-COUNT.
019500          WRITE YES-REPORT-LINE.
019600*
019700          OPEN INPUT TODO-MASTER.
019800          PERFORM 300-DETAIL-PASS THRU 300-DETAIL-PASS-EXIT.
019900          CLOSE TODO-MASTER.
020000          CLOSE YESTERDAY-LIST-REPORT.
020100*
020200          MOVE "Yesterday list extract complete" TO LOGMSG-TEXT.
020300          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
020400          PERFORM 900-EXIT-PROGRAM THRU 900-EXIT-PROGRAM-EXIT.
020500******************************************************************
020600*    150-VALIDATE-USER - CONFIRMS THE REQUESTING USER-ID IS ON      *
020650*    FILE, CARRIED FORWARD AS A STRAIGHT KEYED READ OF USER-MASTER. *
020700******************************************************************
020800      150-VALIDATE-USER.
020900          MOVE "N" TO USER-FOUND-SW.
021000          OPEN INPUT USER-MASTER.
021100          MOVE CC-USER-ID TO USR-USER-ID.
021200          READ USER-MASTER
021300              INVALID KEY
021400                  MOVE "N" TO USER-FOUND-SW
021500              NOT INVALID KEY
021600                  MOVE "Y" TO USER-FOUND-SW.
021700          CLOSE USER-MASTER.
021800      150-VALIDATE-USER-EXIT.
021900          EXIT.
022000******************************************************************
022100*    200-COUNT-PASS - FULL SCAN, COUNT-ONLY, STILL-INCOMPLETE       *
022200*    YESTERDAY ROWS FOR THIS USER.                                 *
022300******************************************************************
022400      200-COUNT-PASS.
022500      200-COUNT-PASS-READ.
022600          READ TODO-MASTER NEXT RECORD AT END
022700              GO TO 200-COUNT-PASS-EOF.
022800          IF TDO-USER-ID = CC-USER-ID
022900              AND TDO-IS-YESTERDAY
023000              AND TDO-STAT-INCOMPLETE
023100              ADD 1 TO MATCH-COUNT
023200          END-IF.
023300          GO TO 200-COUNT-PASS-READ.
023400      200-COUNT-PASS-EOF.
023500          CONTINUE.
023600      200-COUNT-PASS-EXIT.
023700          EXIT.
023800******************************************************************
023900*    300-DETAIL-PASS - SECOND FULL SCAN, EMITTING THE ROWS THAT    *
024000*    FALL INSIDE THE REQUESTED PAGE WINDOW.                        *
024100******************************************************************
024200      300-DETAIL-PASS.
024300      300-DETAIL-PASS-READ.
024400          READ TODO-MASTER NEXT RECORD AT END
024500              GO TO 300-DETAIL-PASS-EOF.
024600          IF TDO-USER-ID = CC-USER-ID
024700              AND TDO-IS-YESTERDAY
024800              AND TDO-STAT-INCOMPLETE
024900              ADD 1 TO ROW-NUMBER
025000              IF ROW-NUMBER >= W-LOW-ROW-BIN
025100                  AND ROW-NUMBER <= W-HIGH-ROW-BIN
025200                  PERFORM 350-WRITE-DETAIL THRU 350-WRITE-DETAIL-EXIT
025300              END-IF
025400          END-IF.
025500          GO TO 300-DETAIL-PASS-READ.
025600      300-DETAIL-PASS-EOF.
025700          CONTINUE.
025800      300-DETAIL-PASS-EXIT.
025900          EXIT.
026000******************************************************************
026100*    350-WRITE-DETAIL                                              *
026200******************************************************************
026300      350-WRITE-DETAIL.
026400          MOVE "D" TO YES-LINE-TYPE.
026500          MOVE ZERO TO YES-TOTAL-COUNT.
026600          MOVE ZERO TO YES-TOTAL-PAGE-COUNT.
026700          MOVE TDO-ID TO YES-TODO-ID.
026800          MOVE TDO-CONTENT TO YES-CONTENT.
026900          MOVE TDO-IS-BOOKMARK TO YES-IS-BOOKMARK.
027000          MOVE TDO-DEADLINE TO YES-DEADLINE.
027100          WRITE YES-REPORT-LINE.
027200          ADD 1 TO DETAIL-COUNT.
027300      350-WRITE-DETAIL-EXIT.
027400          EXIT.
027500******************************************************************
027600*    900-EXIT-PROGRAM                                              *
027700******************************************************************
027800      900-EXIT-PROGRAM.
027900          MOVE "Ended" TO LOGMSG-TEXT.
028000          PERFORM DO-USERLOG THRU DO-USERLOG-EXIT.
028100          STOP RUN.
028200      900-EXIT-PROGRAM-EXIT.
028300          EXIT.
028400******************************************************************
028500*    LOGGING PARAGRAPHS                                           *
028600******************************************************************
028700      DO-USERLOG.
028800          DISPLAY LOGMSG.
028900      DO-USERLOG-EXIT.
029000          EXIT.
029100      DO-USERLOG-ERR.
029200          DISPLAY LOGMSG-ERR.
029300      DO-USERLOG-ERR-EXIT.
029400          EXIT.
