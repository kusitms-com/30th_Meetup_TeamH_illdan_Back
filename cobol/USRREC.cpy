000100******************************************************************
000200*    (c) 2026 Poptato Data Services.  All Rights Reserved.       *
000300*                                                                *
000400*    MEMBER:  USRREC                                             *
000500*    USER-RECORD - OWNING-USER MASTER FILE RECORD.  KEYED BY      *
000600*    USR-USER-ID.  COPY'D BY EVERY PROGRAM THAT MUST CONFIRM A    *
000700*    USER EXISTS BEFORE TOUCHING TODO-MASTER - A STRAIGHT KEYED   *
000800*    READ, NO VALIDATION SUBROUTINE INVOLVED.                    *
000900*                                                                *
001000*    CHANGED:  1991-02-11  RTD  INITIAL CUT.                     *
001100*    CHANGED:  1996-05-02  JWB  ADD USR-IMAGE-URL FOR THE NEW     *
001200*              PROFILE-PICTURE FRONT END.                        *
001300******************************************************************
001400 01  USR-RECORD.
001500     05  USR-USER-ID                 PIC 9(9).
001600     05  USR-IS-PUSH-ALARM           PIC X(1).
001700         88  USR-PUSH-ALARM-ON           VALUE "Y".
001800     05  USR-IMAGE-URL               PIC X(255).
001900     05  FILLER                      PIC X(10).
